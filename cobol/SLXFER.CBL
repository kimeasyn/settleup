000100* --------------------------------------------------------------
000200*  SLXFER.CBL
000300*  FILE-CONTROL entry for TRANSFER-FILE, the output of the
000400*  minimum-transfer greedy reduction - one record per settling
000500*  payment, in the order the reduction produced them.
000600* --------------------------------------------------------------
000700*  1998-04-02 RVC  TKT-0093  Original SELECT, ASSIGN TO XFERFILE. TKT-0093
000800* --------------------------------------------------------------
000900
001000    SELECT TRANSFER-FILE
001100           ASSIGN TO "XFERFILE"
001200           ORGANIZATION IS SEQUENTIAL.
