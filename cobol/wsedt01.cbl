000100* --------------------------------------------------------------
000200*  wsedt01.cbl
000300*  WORKING-STORAGE shared by expense-split-edit.cob - the
000400*  per-expense split-sum accumulator, the HALF-UP rounding work
000500*  area and the switches the control-break edit turns on.
000600* --------------------------------------------------------------
000700*  1998-04-09 RVC  TKT-0094  Original switches and accumulator.   TKT-0094
000800*  1998-09-14 RVC  TKT-0112  Added W-ROUNDED-COMPARE-AREA for     TKT-0112
000900*                           the HALF-UP, scale-2 compare rule.    TKT-0112
001000*  2003-02-04 DHL  TKT-0220  Added the share-percentage work      TKT-0220
001100*                           area used by PL-SPLIT-METRICS.CBL.    TKT-0220
001200*  2003-04-05 DHL  TKT-0234  Documentation pass only - same as    TKT-0234
001300*                           the TKT-0234 pass through wsbal01,    TKT-0234
001400*                           walked every field below and wrote    TKT-0234
001500*                           down what each one is for.  No data   TKT-0234
001600*                           item added, renamed or resized.       TKT-0234
001700* --------------------------------------------------------------
001800
001900* -------------- end-of-file, compare and bounds switches --------
002000    01  W-EDT-SWITCHES.
002100        05  W-END-OF-EXPENSE-FILE       PIC X VALUE "N".
002200            88  END-OF-EXPENSE-FILE         VALUE "Y".
002300        05  W-END-OF-SPLIT-FILE         PIC X VALUE "N".
002400            88  END-OF-SPLIT-FILE           VALUE "Y".
002500*    reset to "Y" at the top of every 0400-ROUND-AND-COMPARE,
002600*    then flipped to "N" the moment the rounded sums disagree -
002700*    whatever it holds when 0400 finishes is what 0410 tests
002800        05  W-SPLIT-SUM-MATCHES         PIC X VALUE "Y".
002900            88  SPLIT-SUM-MATCHES-AMOUNT     VALUE "Y".
003000*    reset to "Y" at the top of every 0400 pass, flipped to "N"
003100*    by 0250 the moment PL-SPLIT-METRICS.CBL comes back with
003200*    DERIVED-SHARE-IS-VALID set to "N" for any split under the
003300*    current expense - not currently tested anywhere past that,
003400*    carried for the day a second edit wants to reject on it
003500        05  W-SHARE-WITHIN-BOUNDS       PIC X VALUE "Y".
003600            88  SHARE-WITHIN-BOUNDS          VALUE "Y".
003700
003800* -------------- per-expense working figures and run counts ------
003900    01  W-EDT-ACCUMULATORS.
004000*    captured off EXP-EXPENSE-ID at the top of 0200, so the
004100*    inner split-accumulation PERFORM has something fixed to
004200*    compare ESP-EXPENSE-ID against as the control break
004300        05  W-CURRENT-EXPENSE-ID        PIC X(36).
004400*    captured off EXP-AMOUNT the same way, this is the figure
004500*    the split sum below has to match
004600        05  W-CURRENT-EXPENSE-AMOUNT    PIC S9(10)V99
004700                                         VALUE ZEROS.
004800*    zeroed at the top of 0200, then ADD ESP-SHARE TO this for
004900*    every EXPENSE-SPLIT row under the current expense
005000        05  W-SPLIT-SUM                 PIC S9(10)V99
005100                                         VALUE ZEROS.
005200*    one DISPLAY line of run totals at STOP RUN - read count,
005300*    reject count, split-row count, nothing fancier
005400        05  W-EXPENSES-READ-COUNT       PIC 9(06) COMP
005500                                         VALUE ZEROS.
005600        05  W-EXPENSES-REJECTED-COUNT   PIC 9(06) COMP
005700                                         VALUE ZEROS.
005800        05  W-SPLITS-READ-COUNT         PIC 9(06) COMP
005900                                         VALUE ZEROS.
006000
006100* -------------- HALF-UP scale-2 rounding work area -------------
006200*    0400 moves EXP-AMOUNT and W-SPLIT-SUM in here before the
006300*    compare - both fields are already fixed at 2 decimal
006400*    places in their native PIC clauses, so the move itself is
006500*    the whole of the HALF-UP rounding this rule calls for, no
006600*    ROUNDED phrase or intrinsic FUNCTION needed
006700    01  W-ROUNDED-COMPARE-AREA.
006800        05  W-ROUNDED-AMOUNT            PIC S9(10)V99
006900                                         VALUE ZEROS.
007000        05  W-ROUNDED-SPLIT-SUM         PIC S9(10)V99
007100                                         VALUE ZEROS.
007200
007300* -------------- alternate view - whole/cents break for the -----
007400* -------------- rejection message edit line ---------------------
007500*    not referenced by any paragraph in the driver today -
007600*    carried over in case the reject DISPLAY line ever needs to
007700*    print the mismatched amounts broken out whole-dollars and
007800*    cents instead of the packed PIC S9(10)V99 figure
007900    01  W-ROUNDED-COMPARE-DIGIT-VIEW
008000            REDEFINES W-ROUNDED-COMPARE-AREA.
008100        05  W-RCA-AMOUNT-WHOLE          PIC S9(10).
008200        05  W-RCA-AMOUNT-CENTS          PIC 99.
008300        05  W-RCA-SUM-WHOLE             PIC S9(10).
008400        05  W-RCA-SUM-CENTS             PIC 99.
008500
008600* -------------- PL-SPLIT-METRICS.CBL working fields -------------
008700*    set by COMPUTE-SPLIT-METRICS each time 0250 PERFORMs it -
008800*    ESP-SHARE over W-CURRENT-EXPENSE-AMOUNT, and that ratio
008900*    times 100
009000    01  W-SPLIT-METRIC-WORK-AREA.
009100        05  W-SHARE-RATIO               PIC S9(04)V9(04)
009200                                         VALUE ZEROS.
009300        05  W-SHARE-PERCENTAGE          PIC S9(06)V9(04)
009400                                         VALUE ZEROS.
009500*    DERIVED-SHARE-IS-VALID - set per the one rule PL-SPLIT-
009600*    METRICS.CBL implements, ESP-SHARE not greater than
009700*    W-CURRENT-EXPENSE-AMOUNT, nothing else folded in
009800        05  W-SHARE-IS-VALID-FLAG       PIC X VALUE "N".
009900            88  DERIVED-SHARE-IS-VALID      VALUE "Y".
010000
010100*    unused - trailing 77-level by shop habit, same as
010200*    wsbal01.cbl's, left as a spot to drop a debug field in
010300    77  DUMMY                           PIC X.
