000100* --------------------------------------------------------------
000200*  FDESPL.CBL
000300*  FD and record layout for EXPENSE-SPLIT-FILE - one record per
000400*  participant's share of a parent EXPENSE.  An expense has one
000500*  to many of these; the edit job totals them by EXPENSE-ID.
000600* --------------------------------------------------------------
000700*  CHANGE LOG
000800*  1998-04-02 RVC  TKT-0092  Original layout.                     TKT-0092
000900*  1998-09-14 RVC  TKT-0112  Added ESP-SHARE-MAGNITUDE view so    TKT-0112
001000*                           the edit report can print the share   TKT-0112
001100*                           without re-keying the sign test.      TKT-0112
001200*  1999-11-30 RVC  TKT-0140  Y2K sweep - no date fields here.     TKT-0140
001300* --------------------------------------------------------------
001400
001500    FD  EXPENSE-SPLIT-FILE
001600        LABEL RECORDS ARE STANDARD.
001700
001800    01  ESP-EXPENSE-SPLIT-RECORD.
001900        05  ESP-EXPENSE-ID              PIC X(36).
002000        05  ESP-PARTICIPANT-ID          PIC X(36).
002100        05  ESP-SHARE                   PIC S9(10)V99.
002200        05  FILLER                      PIC X(16).
002300
002400* -------------- alternate view - unsigned share magnitude ------
002500    01  ESP-EXPENSE-SPLIT-SIGN-VIEW
002600            REDEFINES ESP-EXPENSE-SPLIT-RECORD.
002700        05  FILLER                      PIC X(72).
002800        05  ESP-SHARE-MAGNITUDE         PIC 9(10)V99.
002900        05  FILLER                      PIC X(16).
