000100* --------------------------------------------------------------
000200*  SLPSUM.CBL
000300*  FILE-CONTROL entry for PARTICIPANT-SUMMARY-FILE, the output
000400*  of the settlement engine - one record per active participant.
000500* --------------------------------------------------------------
000600*  1998-04-02 RVC  TKT-0093  Original SELECT, ASSIGN TO PSUMFILE. TKT-0093
000700* --------------------------------------------------------------
000800
000900    SELECT PARTICIPANT-SUMMARY-FILE
001000           ASSIGN TO "PSUMFILE"
001100           ORGANIZATION IS SEQUENTIAL.
