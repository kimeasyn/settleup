000100* --------------------------------------------------------------
000200*  SLESPL.CBL
000300*  FILE-CONTROL entry for EXPENSE-SPLIT-FILE, the child extract
000400*  of EXPENSE holding each participant's recorded share.  Kept
000500*  in EXPENSE-ID order by the extract job, one group per expense.
000600* --------------------------------------------------------------
000700*  1998-04-02 RVC  TKT-0092  Original SELECT, ASSIGN TO ESPLFILE. TKT-0092
000800*  1999-11-30 RVC  TKT-0140  Y2K sweep - no date fields on this   TKT-0140
000900*                           SELECT, reviewed and left unchanged.  TKT-0140
001000* --------------------------------------------------------------
001100
001200    SELECT EXPENSE-SPLIT-FILE
001300           ASSIGN TO "ESPLFILE"
001400           ORGANIZATION IS SEQUENTIAL.
