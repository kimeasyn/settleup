000100* --------------------------------------------------------------
000200*  PL-SPLIT-METRICS.CBL
000300*  Paragraph library - BUSINESS RULES/derived split metrics.
000400*  Given one EXPENSE-SPLIT-RECORD and the expense amount it
000500*  belongs to, works out the share ratio and share percentage,
000600*  and flags whether the share looks valid.
000700* --------------------------------------------------------------
000800*  Caller loads W-CURRENT-EXPENSE-AMOUNT and ESP-SHARE, then
000900*  PERFORMs COMPUTE-SPLIT-METRICS.  Comes back with
001000*  W-SHARE-RATIO, W-SHARE-PERCENTAGE and DERIVED-SHARE-IS-VALID
001100*  set.
001200* --------------------------------------------------------------
001300*  CHANGE LOG
001400*  2003-02-11 DHL  TKT-0220  Original paragraph.                  TKT-0220
001500*  2003-04-02 DHL  TKT-0233  Pulled the ESP-SHARE-negative and    TKT-0233
001600*                           AMOUNT-not-positive tests back out of TKT-0233
001700*                           the validity rule.  Those were my     TKT-0233
001800*                           idea, not the rule the analyst gave   TKT-0233
001900*                           us, and they were flipping records    TKT-0233
002000*                           the rule calls valid - SHARE zero     TKT-0233
002100*                           against an AMOUNT of zero, and any    TKT-0233
002200*                           SHARE that happens to be negative but TKT-0233
002300*                           still under AMOUNT - over to invalid. TKT-0233
002400*                           Per the analyst the validity test is  TKT-0233
002500*                           the one comparison, SHARE against     TKT-0233
002600*                           AMOUNT, nothing else.  Kept the old   TKT-0233
002700*                           AMOUNT-not-positive test right where  TKT-0233
002800*                           it was needed anyway, as a guard      TKT-0233
002900*                           around the divide a few lines down -  TKT-0233
003000*                           that one is about not blowing up on   TKT-0233
003100*                           a zero divisor, it has nothing to do  TKT-0233
003200*                           with whether the share is valid.      TKT-0233
003300* --------------------------------------------------------------
003400
003500 COMPUTE-SPLIT-METRICS.
003600
003700*    The validity flag is the analyst's rule and only the
003800*    analyst's rule: SHARE is valid whenever it does not exceed
003900*    the AMOUNT it was split from.  Equal is valid.  A SHARE of
004000*    zero against an AMOUNT of zero is valid.  A SHARE that is
004100*    negative is valid too, so long as it is not bigger than
004200*    AMOUNT - we do not second-guess that here, ExpenseService
004300*    owns whatever upstream edit would reject a negative SHARE
004400*    in the first place.
004500    MOVE ZEROS TO W-SHARE-RATIO.
004600    MOVE ZEROS TO W-SHARE-PERCENTAGE.
004700
004800    IF ESP-SHARE GREATER W-CURRENT-EXPENSE-AMOUNT
004900       MOVE "N" TO W-SHARE-IS-VALID-FLAG
005000    ELSE
005100       MOVE "Y" TO W-SHARE-IS-VALID-FLAG.
005200
005300*    RATIO and PERCENTAGE are a separate derivation, not part of
005400*    the validity rule above - skip the divide when AMOUNT is
005500*    zero so we do not try to divide by zero, and leave RATIO/
005600*    PERCENTAGE at the zeros moved in above.  An invalid share
005700*    still gets whatever ratio the arithmetic produces; we do
005800*    not suppress it just because DERIVED-SHARE-IS-VALID came
005900*    back "N".
006000    IF W-CURRENT-EXPENSE-AMOUNT EQUAL ZERO
006100       GO TO CSM-EXIT.
006200
006300    COMPUTE W-SHARE-RATIO ROUNDED =
006400       ESP-SHARE / W-CURRENT-EXPENSE-AMOUNT.
006500
006600    COMPUTE W-SHARE-PERCENTAGE ROUNDED =
006700       W-SHARE-RATIO * 100.
006800
006900 CSM-EXIT.
007000    EXIT.
007100* ________________________________________________________________________
