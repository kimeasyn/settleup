000100 IDENTIFICATION DIVISION.
000200* --------------------------------------------------------------
000300*  PROGRAM-ID. settlement-calculation
000400*  Computes a settlement's per-participant balances and the
000500*  minimum-transfer payment plan that settles them, from a
000600*  roster of active PARTICIPANTs and a list of EXPENSEs.
000700* --------------------------------------------------------------
000800 PROGRAM-ID. settlement-calculation.
000900 AUTHOR. R V CAUDILL.
001000 INSTALLATION. DATA PROCESSING.
001100 DATE-WRITTEN. 02/04/2003.
001200 DATE-COMPILED.
001300 SECURITY.  NONE.
001400* --------------------------------------------------------------
001500*  CHANGE LOG
001600*  2003-02-04 RVC  TKT-0218  Original program, reworked from the  TKT-0218
001700*                           deductibles-report skeleton - keeps   TKT-0218
001800*                           the SORT/control-break shape but the  TKT-0218
001900*                           totals are settlement balances now,   TKT-0218
002000*                           not voucher deductibles.              TKT-0218
002100*  2003-02-11 RVC  TKT-0224  Added 0400/0410/0420/0430 for the    TKT-0224
002200*                           Case A/Case B per-person share rule   TKT-0224
002300*                           and the remainder-payer assignment.   TKT-0224
002400*  2003-02-19 DHL  TKT-0230  Added 0600/0700 - PERFORM the new    TKT-0230
002500*                           PL-GREEDY-TRANSFER.CBL and write the  TKT-0230
002600*                           SETTLEMENT-RESULT-HEADER record.      TKT-0230
002700*  2003-03-05 RVC  TKT-0231  Y2K confirmation - EXPENSE-DATE's    TKT-0231
002800*                           4-digit CCYY century flows straight   TKT-0231
002900*                           through from FDEXPN.CBL's own 1998    TKT-0231
003000*                           conversion into the 0200 SORT key;    TKT-0231
003100*                           this program adds no 2-digit year     TKT-0231
003200*                           field of its own, so no windowing.    TKT-0231
003300*  2003-04-09 DHL  TKT-0235  Documentation pass only - walked     TKT-0235
003400*                           every paragraph below and wrote       TKT-0235
003500*                           down what each one does and why -     TKT-0235
003600*                           no data item or logic changed.        TKT-0235
003700*  2004-06-08 DHL  TKT-0241  PARTICIPANT-COUNT now rejected with  TKT-0241
003800*                           the "no active participants" abort    TKT-0241
003900*                           before any file is opened for output  TKT-0241
004000*                           a zero roster used to blow up the     TKT-0241
004100*                           divide in 0420 instead.               TKT-0241
004200* --------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400    CONFIGURATION SECTION.
004500    SPECIAL-NAMES.
004600        C01 IS TOP-OF-FORM.
004700
004800    INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000
005100*    six files, six SELECTs, one per copybook below - the
005200*    settlement parameter, the active roster, the expense list
005300*    to split, and three outputs this run produces in turn
005400          COPY "SLPARM.CBL".
005500          COPY "SLPART.CBL".
005600*    EXPENSE-FILE is SELECTed here; EXPENSE-SORT-WORK, the SORT
005700*    GIVING file 0200 builds from it, gets its own SELECT inside
005800*    this same copybook
005900          COPY "SLEXPN.CBL".
006000          COPY "SLPSUM.CBL".
006100          COPY "SLXFER.CBL".
006200          COPY "SLRHDR.CBL".
006300
006400 DATA DIVISION.
006500    FILE SECTION.
006600
006700*    the matching FD copybook for every SELECT above, same
006800*    order, one physical record layout apiece
006900          COPY "FDPARM.CBL".
007000          COPY "FDPART.CBL".
007100          COPY "FDEXPN.CBL".
007200          COPY "FDPSUM.CBL".
007300          COPY "FDXFER.CBL".
007400          COPY "FDRHDR.CBL".
007500
007600    WORKING-STORAGE SECTION.
007700
007800*    the participant balance table and its subscript/search
007900*    fields, switches and accumulators live in wsbal01.cbl -
008000*    shared because PL-GREEDY-TRANSFER.CBL, copied in at the
008100*    bottom of this file, works against that same table
008200          COPY "wsbal01.cbl".
008300
008400*    printed by the ELSE leg of the mainline below when either
008500*    of the two abort checks (0110, 0210) sets a reason - the
008600*    run still STOPs clean, nothing downstream gets opened
008700          01  W-ABORT-MESSAGE.
008800              05  FILLER              PIC X(20) VALUE
008900                      "SETTLEMENT ABORTED -".
009000              05  W-ABORT-REASON      PIC X(40) VALUE SPACES.
009100* ________________________________________________________________________
009200
009300 PROCEDURE DIVISION.
009400
009500*    the parameter record carries the settlement id, today's
009600*    optional remainder override, and the remainder-payer id.
009700*    one record, read once, no SORT or control break needed for
009800*    this file - AT END just leaves spaces, which downstream
009900*    logic treats the same as "no override given"
010000     OPEN INPUT SETTLEMENT-PARAMETER-FILE.
010100     READ SETTLEMENT-PARAMETER-FILE
010200        AT END MOVE SPACES TO PRM-SETTLEMENT-PARAMETER-RECORD.
010300     CLOSE SETTLEMENT-PARAMETER-FILE.
010400
010500*    build the in-memory participant balance table first -
010600*    every later paragraph indexes into W-PB-PARTICIPANT-ID,
010700*    etc. by W-PARTICIPANT-COUNT, so the roster has to be
010800*    complete before any expense gets accumulated against it
010900     PERFORM 0100-LOAD-PARTICIPANT-ROSTER.
011000     PERFORM 0110-CHECK-ROSTER-NOT-EMPTY.
011100
011200*    only bother sorting EXPENSE if there is somebody to split
011300*    it across - an empty roster already means abort, and the
011400*    SORT would just be thrown away unread
011500     IF NOT END-OF-PARTICIPANT-FILE
011600        PERFORM 0200-SORT-EXPENSES-BY-DATE
011700        PERFORM 0210-CHECK-EXPENSES-NOT-EMPTY.
011800
011900*    W-ABORT-REASON is still SPACES only if neither guard above
012000*    fired - that one test gates the entire rest of the run,
012100*    every output file open and every compute paragraph below
012200     IF W-ABORT-REASON EQUAL SPACES
012300        PERFORM 0300-ACCUMULATE-CONTROL-TOTALS
012400        PERFORM 0400-COMPUTE-PARTICIPANT-SHARES
012500*    each output file is OPENed right where its one writer
012600*    paragraph needs it and CLOSEd right after - nothing stays
012700*    open across the three PERFORM calls below
012800        OPEN OUTPUT PARTICIPANT-SUMMARY-FILE
012900        PERFORM 0500-WRITE-PARTICIPANT-SUMMARIES
013000        CLOSE PARTICIPANT-SUMMARY-FILE
013100*    TRANSFER-FILE is the payment plan - one row per transfer
013200*    PL-GREEDY-TRANSFER.CBL decides is needed to net every
013300*    balance to zero
013400        OPEN OUTPUT TRANSFER-FILE
013500        PERFORM 0600-REDUCE-TO-TRANSFERS
013600        CLOSE TRANSFER-FILE
013700        OPEN OUTPUT SETTLEMENT-RESULT-HEADER-FILE
013800        PERFORM 0700-WRITE-RESULT-HEADER
013900        CLOSE SETTLEMENT-RESULT-HEADER-FILE
014000     ELSE
014100*        W-ABORT-REASON is already MOVEd into W-ABORT-MESSAGE
014200*        below by the group MOVE picking it up as FILLER's
014300*        neighbor field - one DISPLAY covers either abort
014400        DISPLAY W-ABORT-MESSAGE.
014500
014600*    EXIT PROGRAM then STOP RUN - the shop's standard pair for
014700*    a batch program with no subprogram linkage to return to
014800     EXIT PROGRAM.
014900
015000     STOP RUN.
015100* ________________________________________________________________________
015200
015300 0100-LOAD-PARTICIPANT-ROSTER.
015400
015500*    reads every PARTICIPANT record and keeps only the ones
015600*    flagged active - an inactive participant does not get a
015700*    row in W-PARTICIPANT-BALANCE-TABLE at all, so it never
015800*    shares in the split and never shows up on the summary
015900*    both reset here in case this paragraph ever runs more than
016000*    once in a single job step - today it only runs once, but
016100*    neither init costs anything to leave in
016200     MOVE "N" TO W-END-OF-PARTICIPANT-FILE.
016300     MOVE ZEROS TO W-PARTICIPANT-COUNT.
016400
016500     OPEN INPUT PARTICIPANT-FILE.
016600*    no SELECT ASSIGN path in this program's own FILE-CONTROL -
016700*    PARTICIPANT-FILE's SELECT lives in the copied SLPART.CBL
016800
016900*    prime the reader, then skip forward past any inactive
017000*    rows before 0106 ever runs - 0106 assumes whatever record
017100*    is sitting in the buffer when it starts is active
017200     PERFORM 0105-READ-PARTICIPANT-NEXT-RECORD.
017300     PERFORM 0105-READ-PARTICIPANT-NEXT-RECORD
017400        UNTIL PRT-ACTIVE-PARTICIPANT
017500           OR END-OF-PARTICIPANT-FILE.
017600
017700*    0106 does its own read-ahead at the bottom, so this one
017800*    PERFORM carries the roster load the rest of the way to EOF
017900     PERFORM 0106-LOAD-ONE-PARTICIPANT
018000        UNTIL END-OF-PARTICIPANT-FILE.
018100
018200     CLOSE PARTICIPANT-FILE.
018300* ________________________________________________________________________
018400
018500 0105-READ-PARTICIPANT-NEXT-RECORD.
018600
018700*    plain sequential read, same AT END convention as every
018800*    other reader paragraph in this program
018900*    PERFORMed from three places - the priming call and the
019000*    skip-inactive UNTIL loop in 0100, and again inside 0106
019100     READ PARTICIPANT-FILE
019200        AT END MOVE "Y" TO W-END-OF-PARTICIPANT-FILE.
019300* ________________________________________________________________________
019400
019500 0106-LOAD-ONE-PARTICIPANT.
019600
019700*    W-PARTICIPANT-COUNT both counts the roster and serves as
019800*    the subscript for the row this record lands in - bumped
019900*    before the MOVEs, never after
020000     ADD 1 TO W-PARTICIPANT-COUNT.
020100
020200*    copy the key and display name over, then zero the three
020300*    figures that later paragraphs accumulate into - nothing
020400*    carries forward from a prior run, the table starts clean
020500     MOVE PRT-PARTICIPANT-ID   TO W-PB-PARTICIPANT-ID
020600                                        (W-PARTICIPANT-COUNT).
020700     MOVE PRT-PARTICIPANT-NAME TO W-PB-PARTICIPANT-NAME
020800                                        (W-PARTICIPANT-COUNT).
020900*    PARTICIPANT-ID and PARTICIPANT-NAME, by contrast, are set
021000*    once here and never touched again by any later paragraph
021100     MOVE ZEROS TO W-PB-TOTAL-PAID   (W-PARTICIPANT-COUNT).
021200*    TOTAL-PAID fills in over in 0310, SHOULD-PAY in 0440,
021300*    BALANCE is the COMPUTE at the end of 0440 - none of
021400*    the three have a value yet at this point in the run
021500     MOVE ZEROS TO W-PB-SHOULD-PAY   (W-PARTICIPANT-COUNT).
021600     MOVE ZEROS TO W-PB-BALANCE      (W-PARTICIPANT-COUNT).
021700
021800*    advance past this record, and past any inactive records
021900*    that follow, before returning - the UNTIL test above is
022000*    what stops this PERFORM once the roster runs out
022100     PERFORM 0105-READ-PARTICIPANT-NEXT-RECORD.
022200     PERFORM 0105-READ-PARTICIPANT-NEXT-RECORD
022300        UNTIL PRT-ACTIVE-PARTICIPANT
022400           OR END-OF-PARTICIPANT-FILE.
022500* ________________________________________________________________________
022600
022700 0110-CHECK-ROSTER-NOT-EMPTY.
022800
022900*    per TKT-0241 - a settlement with nobody active in it gets
023000*    turned away here, before SORT or any output file is ever
023100*    opened, rather than blowing up the divide in 0420 later
023200     IF W-PARTICIPANT-COUNT EQUAL ZEROS
023300        MOVE "Y" TO W-END-OF-PARTICIPANT-FILE
023400        MOVE "NO ACTIVE PARTICIPANTS" TO W-ABORT-REASON
023500     ELSE
023600        MOVE "N" TO W-END-OF-PARTICIPANT-FILE.
023700* ________________________________________________________________________
023800
023900 0200-SORT-EXPENSES-BY-DATE.
024000
024100*    sorted DESCENDING by date purely so the newest expense
024200*    reads first if anybody ever tails the sort work file for
024300*    a spot check - the control-total accumulation in 0300
024400*    below does not care about order at all
024500*    EXPENSE-SORT-WORK is a throwaway intermediate file, deleted
024600*    by the SORT verb itself once CLOSE runs in 0300 below - it
024700*    never survives past this one program's run
024800     SORT EXPENSE-SORT-FILE
024900        ON DESCENDING KEY EXS-EXPENSE-DATE
025000        USING EXPENSE-FILE
025100        GIVING EXPENSE-SORT-WORK.
025200
025300*    SORT leaves EXPENSE-SORT-WORK closed once GIVING finishes -
025400*    this program has to OPEN it again itself before 0210 can
025500*    prime the reader
025600     OPEN INPUT EXPENSE-SORT-WORK.
025700     MOVE "N" TO W-END-OF-EXPENSE-FILE.
025800     MOVE ZEROS TO W-TOTAL-AMOUNT.
025900* ________________________________________________________________________
026000
026100 0210-CHECK-EXPENSES-NOT-EMPTY.
026200
026300*    primes the sorted-work reader, then aborts if the very
026400*    first READ already hits AT END - a settlement with
026500*    participants but no expenses has nothing to split
026600     READ EXPENSE-SORT-WORK
026700        AT END MOVE "Y" TO W-END-OF-EXPENSE-FILE.
026800
026900*    the sort work file has to be closed right here on the
027000*    abort path - nobody else will ever get to 0300's CLOSE
027100     IF END-OF-EXPENSE-FILE
027200        CLOSE EXPENSE-SORT-WORK
027300        MOVE "NO EXPENSES" TO W-ABORT-REASON.
027400* ________________________________________________________________________
027500
027600 0300-ACCUMULATE-CONTROL-TOTALS.
027700
027800*    one pass over every sorted expense, tallying W-TOTAL-
027900*    AMOUNT (the settlement's grand total, split in 0400) and
028000*    each payer's W-PB-TOTAL-PAID figure as we go
028100     PERFORM 0310-ACCUMULATE-ONE-EXPENSE
028200        UNTIL END-OF-EXPENSE-FILE.
028300
028400     CLOSE EXPENSE-SORT-WORK.
028500*    this is the file's one and only CLOSE on the happy path -
028600*    the abort path in 0210 has its own CLOSE for the case
028700*    where this paragraph never runs at all
028800* ________________________________________________________________________
028900
029000 0310-ACCUMULATE-ONE-EXPENSE.
029100
029200*    the grand total gets every expense, found or not - it is
029300*    the payer credit below, not the total, that depends on
029400*    the lookup succeeding
029500     ADD EXW-AMOUNT TO W-TOTAL-AMOUNT.
029600
029700*    LOOK-FOR-PARTICIPANT-RECORD is the shared table-search
029800*    paragraph copied in at the bottom - also used by 0430
029900     MOVE EXW-PAYER-ID TO W-LOOKUP-PARTICIPANT-ID.
030000     PERFORM LOOK-FOR-PARTICIPANT-RECORD.
030100
030200*    an expense payer who is not on the active roster (left
030300*    the group, or was never active) simply does not get
030400*    credited - the expense still counts against the total
030500     IF FOUND-PARTICIPANT-RECORD
030600        ADD EXW-AMOUNT TO W-PB-TOTAL-PAID
030700                                 (W-FOUND-PARTICIPANT-INDEX).
030800
030900     READ EXPENSE-SORT-WORK
031000        AT END MOVE "Y" TO W-END-OF-EXPENSE-FILE.
031100* ________________________________________________________________________
031200
031300 0400-COMPUTE-PARTICIPANT-SHARES.
031400
031500*    Case A (parameter gave a remainder amount and payer) and
031600*    Case B (no override - split evenly, carry the leftover
031700*    cents) are mutually exclusive, picked by PRM-REMAINDER-
031800*    AMOUNT alone; either branch leaves W-PER-PERSON-AMOUNT
031900*    and W-REMAINDER-AMOUNT set for 0430/0440 below
032000     IF PRM-REMAINDER-AMOUNT GREATER ZERO
032100        PERFORM 0410-COMPUTE-CASE-A-REMAINDER-OVERRIDE
032200     ELSE
032300        PERFORM 0420-COMPUTE-CASE-B-DEFAULT-SPLIT.
032400
032500*    figures out who actually receives the remainder cents,
032600*    whichever case produced them
032700     PERFORM 0430-ASSIGN-REMAINDER-PAYER.
032800
032900*    apply the computed per-person share, plus the remainder
033000*    if this is the remainder payer, to every row in the
033100*    balance table - one pass, by subscript
033200     PERFORM 0440-APPLY-SHARE-TO-ONE-PARTICIPANT
033300        VARYING W-PARTICIPANT-INDEX FROM 1 BY 1
033400          UNTIL W-PARTICIPANT-INDEX GREATER W-PARTICIPANT-COUNT.
033500* ________________________________________________________________________
033600
033700 0410-COMPUTE-CASE-A-REMAINDER-OVERRIDE.
033800
033900*    Case A - the settlement parameter record named a specific
034000*    remainder amount and payer (a manual correction to the
034100*    even split, entered on-line).  That amount comes OFF the
034200*    total before the even divide, not on top of it
034300     MOVE "Y" TO W-REMAINDER-OVERRIDE-GIVEN.
034400     MOVE PRM-REMAINDER-AMOUNT TO W-REMAINDER-AMOUNT.
034500
034600     SUBTRACT W-REMAINDER-AMOUNT FROM W-TOTAL-AMOUNT
034700        GIVING W-REMAINING-TOTAL.
034800
034900*    integer divide - W-WHOLE-PER-PERSON-AMOUNT is declared
035000*    whole dollars only, so whatever is left over after this
035100*    divide simply is not carried anywhere in Case A; the
035200*    analyst's override is assumed to already account for it
035300     DIVIDE W-REMAINING-TOTAL BY W-PARTICIPANT-COUNT
035400        GIVING W-WHOLE-PER-PERSON-AMOUNT.
035500     MOVE W-WHOLE-PER-PERSON-AMOUNT TO W-PER-PERSON-AMOUNT.
035600* ________________________________________________________________________
035700
035800 0420-COMPUTE-CASE-B-DEFAULT-SPLIT.
035900
036000*    Case B - no override, split the whole total evenly and
036100*    let the DIVIDE truncate; W-TOTAL-DISTRIBUTED backs out
036200*    what that even split actually accounted for so the
036300*    leftover pennies can be handed to one payer in 0430
036400     MOVE "N" TO W-REMAINDER-OVERRIDE-GIVEN.
036500
036600*    no ROUNDED phrase on this DIVIDE - COBOL truncates toward
036700*    zero, and that truncation is exactly what produces the
036800*    leftover pennies W-REMAINDER-AMOUNT picks up below
036900     DIVIDE W-TOTAL-AMOUNT BY W-PARTICIPANT-COUNT
037000        GIVING W-PER-PERSON-AMOUNT.
037100
037200*    multiplying the truncated per-person figure back out is
037300*    how this paragraph finds out how much the divide above
037400*    actually accounted for, versus the real total
037500     COMPUTE W-TOTAL-DISTRIBUTED =
037600        W-PER-PERSON-AMOUNT * W-PARTICIPANT-COUNT.
037700
037800     SUBTRACT W-TOTAL-DISTRIBUTED FROM W-TOTAL-AMOUNT
037900        GIVING W-REMAINDER-AMOUNT.
038000* ________________________________________________________________________
038100
038200 0430-ASSIGN-REMAINDER-PAYER.
038300
038400*    Case A names the payer explicitly by id - look them up
038500*    the same way 0310 looks up an expense payer.  Case B has
038600*    no named payer, so the remainder defaults to row 1 of
038700*    the balance table; that default is a shop convention,
038800*    not anything the settlement rule calls for
038900     IF REMAINDER-OVERRIDE-GIVEN
039000        MOVE PRM-REMAINDER-PAYER-ID TO W-LOOKUP-PARTICIPANT-ID
039100        PERFORM LOOK-FOR-PARTICIPANT-RECORD
039200     ELSE
039300        MOVE "N" TO W-FOUND-PARTICIPANT-RECORD.
039400
039500*    FOUND-PARTICIPANT-RECORD here is LOOK-FOR-PARTICIPANT-
039600*    RECORD's result, still set from the PERFORM just above -
039700*    Case B always falls through to the row-1 default
039800     IF FOUND-PARTICIPANT-RECORD
039900        MOVE W-FOUND-PARTICIPANT-INDEX
040000                                  TO W-REMAINDER-PAYER-INDEX
040100     ELSE
040200        MOVE 1 TO W-REMAINDER-PAYER-INDEX.
040300
040400*    Case A's additional amount is PRM-REMAINDER-AMOUNT itself
040500*    (the override figure); Case B's is whatever W-REMAINDER-
040600*    AMOUNT came back as out of 0420's truncated divide
040700     IF W-REMAINDER-OVERRIDE-GIVEN EQUAL "N"
040800        MOVE W-REMAINDER-AMOUNT TO W-ADDITIONAL-AMT-PAYER
040900     ELSE
041000        MOVE PRM-REMAINDER-AMOUNT TO W-ADDITIONAL-AMT-PAYER.
041100* ________________________________________________________________________
041200
041300 0440-APPLY-SHARE-TO-ONE-PARTICIPANT.
041400
041500*    every participant gets the flat per-person share first
041600*    W-PARTICIPANT-INDEX is the VARYING subscript from 0400's
041700*    calling PERFORM - this paragraph touches exactly one
041800*    balance-table row per call
041900     MOVE W-PER-PERSON-AMOUNT TO
042000                          W-PB-SHOULD-PAY (W-PARTICIPANT-INDEX).
042100
042200*    only the one row picked by 0430 gets the remainder on
042300*    top - this IF runs once per participant, but only the
042400*    matching subscript ever takes the ADD
042500     IF W-PARTICIPANT-INDEX EQUAL W-REMAINDER-PAYER-INDEX
042600        ADD W-ADDITIONAL-AMT-PAYER TO
042700                          W-PB-SHOULD-PAY (W-PARTICIPANT-INDEX).
042800
042900*    the balance that PL-GREEDY-TRANSFER.CBL will later net to
043000*    zero across the whole roster - positive means this
043100*    participant is owed money, negative means they owe it
043200     COMPUTE W-PB-BALANCE (W-PARTICIPANT-INDEX) =
043300        W-PB-TOTAL-PAID (W-PARTICIPANT-INDEX) -
043400        W-PB-SHOULD-PAY (W-PARTICIPANT-INDEX).
043500* ________________________________________________________________________
043600
043700 0500-WRITE-PARTICIPANT-SUMMARIES.
043800
043900*    one PARTICIPANT-SUMMARY record per roster row, in the
044000*    same subscript order the table was built in - no sort,
044100*    no report headings, this file is a machine-readable
044200*    hand-off to whatever reads it next, not a printed report
044300     PERFORM 0510-WRITE-ONE-SUMMARY
044400        VARYING W-PARTICIPANT-INDEX FROM 1 BY 1
044500          UNTIL W-PARTICIPANT-INDEX GREATER W-PARTICIPANT-COUNT.
044600* ________________________________________________________________________
044700
044800 0510-WRITE-ONE-SUMMARY.
044900
045000*    straight field-for-field MOVE off the balance table row
045100*    into the output record - nothing derived here, 0400 and
045200*    0440 already did all the arithmetic this record reports
045300*    five fields, five MOVEs, in the same order the copybook
045400*    lays out PSM-PARTICIPANT-SUMMARY-RECORD
045500     MOVE W-PB-PARTICIPANT-ID   (W-PARTICIPANT-INDEX)
045600        TO PSM-PARTICIPANT-ID.
045700     MOVE W-PB-PARTICIPANT-NAME (W-PARTICIPANT-INDEX)
045800        TO PSM-PARTICIPANT-NAME.
045900*    TOTAL-PAID and SHOULD-PAY both ride along unchanged from
046000*    0300/0400 - this paragraph reports them, it does not
046100*    recompute either one
046200     MOVE W-PB-TOTAL-PAID       (W-PARTICIPANT-INDEX)
046300        TO PSM-TOTAL-PAID.
046400     MOVE W-PB-SHOULD-PAY       (W-PARTICIPANT-INDEX)
046500        TO PSM-SHOULD-PAY.
046600     MOVE W-PB-BALANCE          (W-PARTICIPANT-INDEX)
046700        TO PSM-BALANCE.
046800
046900     WRITE PSM-PARTICIPANT-SUMMARY-RECORD.
047000* ________________________________________________________________________
047100
047200 0600-REDUCE-TO-TRANSFERS.
047300
047400*    all of the greedy-matching logic lives in the paragraph
047500*    library copied in below - this program only supplies the
047600*    balance table it operates on and the open TRANSFER-FILE
047700*    it writes to
047800     PERFORM 1000-REDUCE-BALANCES-TO-TRANSFERS.
047900* ________________________________________________________________________
048000
048100 0700-WRITE-RESULT-HEADER.
048200
048300*    one header record per run, carrying the settlement id
048400*    back out with the same W-TOTAL-AMOUNT control total 0300
048500*    accumulated - lets whatever reads this file downstream
048600*    cross-foot against the participant summaries
048700     MOVE PRM-SETTLEMENT-ID TO RHD-SETTLEMENT-ID.
048800     MOVE W-TOTAL-AMOUNT    TO RHD-TOTAL-AMOUNT.
048900
049000     WRITE RHD-SETTLEMENT-RESULT-HEADER-RECORD.
049100* ________________________________________________________________________
049200
049300     COPY "PL-LOOK-FOR-PARTICIPANT-RECORD.CBL".
049400     COPY "PL-GREEDY-TRANSFER.CBL".
049500* ________________________________________________________________________
