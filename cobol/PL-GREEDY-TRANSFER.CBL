000100* --------------------------------------------------------------
000200*  PL-GREEDY-TRANSFER.CBL
000300*  Paragraph library - BUSINESS RULES/Minimum-transfer reduction.
000400*  Partitions the roster's PARTICIPANT-SUMMARY balances into
000500*  creditors (BALANCE > 0) and debtors (BALANCE < 0), sorts each
000600*  list largest-first, then walks both lists with two cursors,
000700*  writing the smallest-possible set of TRANSFER-FILE records.
000800* --------------------------------------------------------------
000900*  Caller PERFORMs 1000-REDUCE-BALANCES-TO-TRANSFERS once the
001000*  whole W-PARTICIPANT-BALANCE-TABLE has been filled in.
001100* --------------------------------------------------------------
001200*  CHANGE LOG
001300*  2003-02-04 DHL  TKT-0219  Original paragraph library.          TKT-0219
001400*  2003-03-19 DHL  TKT-0226  Fixed the descending sort so ties    TKT-0226
001500*                           stop the inner PERFORM one entry      TKT-0226
001600*                           early - it was re-comparing the       TKT-0226
001700*                           last slot against itself.             TKT-0226
001800*  2003-04-12 DHL  TKT-0236  Documentation pass only - walked     TKT-0236
001900*                           every paragraph below and wrote       TKT-0236
002000*                           down what each one does and why -     TKT-0236
002100*                           no data item or logic changed.        TKT-0236
002200* --------------------------------------------------------------
002300
002400 1000-REDUCE-BALANCES-TO-TRANSFERS.
002500
002600*    three steps, run once in order - split the roster into the
002700*    two lists below, sort each largest-balance-first, then walk
002800*    both lists with the two-cursor match in 1040
002900     MOVE ZEROS TO W-GREEDY-CREDITOR-COUNT.
003000     MOVE ZEROS TO W-GREEDY-DEBTOR-COUNT.
003100     MOVE ZEROS TO W-PARTICIPANT-INDEX.
003200
003300*    one pass over the whole balance table, by subscript - every
003400*    row lands in exactly one of the two lists, or neither if
003500*    BALANCE is already zero
003600     PERFORM 1010-PARTITION-ONE-PARTICIPANT
003700        VARYING W-PARTICIPANT-INDEX FROM 1 BY 1
003800          UNTIL W-PARTICIPANT-INDEX GREATER W-PARTICIPANT-COUNT.
003900
004000*    sort each list independently - the match in 1040 only works
004100*    because both are ordered the same way, largest balance first
004200     PERFORM 1020-SORT-CREDITORS-DESCENDING.
004300     PERFORM 1030-SORT-DEBTORS-DESCENDING.
004400     PERFORM 1040-MATCH-CREDITORS-TO-DEBTORS.
004500* ________________________________________________________________________
004600
004700 1010-PARTITION-ONE-PARTICIPANT.
004800
004900*    a positive BALANCE means this participant paid more than
005000*    their share - they are a creditor, owed money by the group
005100     IF W-PB-BALANCE (W-PARTICIPANT-INDEX) GREATER ZERO
005200        ADD 1 TO W-GREEDY-CREDITOR-COUNT
005300*    COUNT is bumped first, so it is already pointing at the new
005400*    row's own slot for the three MOVEs that follow
005500        MOVE W-PB-PARTICIPANT-ID (W-PARTICIPANT-INDEX)
005600           TO W-CR-PARTICIPANT-ID (W-GREEDY-CREDITOR-COUNT)
005700        MOVE W-PB-PARTICIPANT-NAME (W-PARTICIPANT-INDEX)
005800           TO W-CR-PARTICIPANT-NAME (W-GREEDY-CREDITOR-COUNT)
005900        MOVE W-PB-BALANCE (W-PARTICIPANT-INDEX)
006000*    BALANCE moves straight across unchanged here - it is already
006100*    positive, no sign flip needed the way the debtor side below
006200*    needs one
006300           TO W-CR-REMAINING-AMOUNT (W-GREEDY-CREDITOR-COUNT)
006400     ELSE
006500*    negative BALANCE, the mirror case - a debtor, still owing
006600*    the group; W-DB-REMAINING-AMOUNT is stored positive,
006700*    ZERO minus the negative BALANCE, so 1041 below can treat
006800*    both lists' remaining-amount fields the same way
006900        IF W-PB-BALANCE (W-PARTICIPANT-INDEX) LESS ZERO
007000           ADD 1 TO W-GREEDY-DEBTOR-COUNT
007100           MOVE W-PB-PARTICIPANT-ID (W-PARTICIPANT-INDEX)
007200              TO W-DB-PARTICIPANT-ID (W-GREEDY-DEBTOR-COUNT)
007300           MOVE W-PB-PARTICIPANT-NAME (W-PARTICIPANT-INDEX)
007400              TO W-DB-PARTICIPANT-NAME (W-GREEDY-DEBTOR-COUNT)
007500*    the one COMPUTE this paragraph needs instead of a plain
007600*    MOVE - ZERO minus a negative BALANCE comes out positive,
007700*    which is the sign every W-DB-REMAINING-AMOUNT field wants
007800           COMPUTE W-DB-REMAINING-AMOUNT (W-GREEDY-DEBTOR-COUNT)
007900                 = ZERO - W-PB-BALANCE (W-PARTICIPANT-INDEX).
008000*    a BALANCE of exactly zero falls through both IF branches -
008100*    that participant already broke even and gets no row in
008200*    either list, and no TRANSFER-FILE record either
008300* ________________________________________________________________________
008400
008500 1020-SORT-CREDITORS-DESCENDING.
008600
008700*    a list of 0 or 1 is already sorted - the bubble-sort driver
008800*    below needs at least two entries to compare, so skip it
008900*    entirely rather than let the VARYING PERFORM run on an
009000*    empty or single-row list
009100     IF W-GREEDY-CREDITOR-COUNT LESS 2
009200        GO TO 1020-EXIT.
009300
009400*    one full bubble-sort pass per cursor value - that is more
009500*    passes than a bubble sort strictly needs, but it is the
009600*    shape the shop's other PERFORM-driven sorts use too, and
009700*    the creditor/debtor lists here never run long enough for
009800*    the extra passes to matter
009900     PERFORM 1021-CREDITOR-PASS
010000        VARYING W-GREEDY-CREDITOR-CURSOR FROM 1 BY 1
010100          UNTIL W-GREEDY-CREDITOR-CURSOR GREATER
010200                               W-GREEDY-CREDITOR-COUNT.
010300*    the CURSOR here just counts the outer pass number, 1 up to
010400*    COUNT - 1021 below reuses W-GREEDY-COMPARE-INDEX, a
010500*    separate field, as the inner adjacent-pair subscript
010600
010700 1020-EXIT.
010800     EXIT.
010900* ________________________________________________________________________
011000
011100 1021-CREDITOR-PASS.
011200
011300*    compares index against index+1 for every adjacent pair -
011400*    the UNTIL bound is COUNT minus 1 so the last compare is
011500*    (COUNT-1) against COUNT, never COUNT against COUNT+1,
011600*    which is the off-by-one TKT-0226 fixed
011700     PERFORM 1022-CREDITOR-COMPARE-SWAP
011800        VARYING W-GREEDY-COMPARE-INDEX FROM 1 BY 1
011900          UNTIL W-GREEDY-COMPARE-INDEX GREATER
012000                     (W-GREEDY-CREDITOR-COUNT - 1).
012100* ________________________________________________________________________
012200
012300 1022-CREDITOR-COMPARE-SWAP.
012400
012500*    out of descending order - swap the whole three-field row,
012600*    id, name and amount together, not just the compared amount
012700     IF W-CR-REMAINING-AMOUNT (W-GREEDY-COMPARE-INDEX) LESS
012800              W-CR-REMAINING-AMOUNT (W-GREEDY-COMPARE-INDEX + 1)
012900*    LESS, not LESS OR EQUAL - two creditors tied at the same
013000*    amount are already in a fine order relative to each
013100*    other, so an equal pair never trips the swap below
013200        MOVE W-CR-PARTICIPANT-ID (W-GREEDY-COMPARE-INDEX)
013300           TO W-CR-HOLD-ID
013400        MOVE W-CR-PARTICIPANT-NAME (W-GREEDY-COMPARE-INDEX)
013500           TO W-CR-HOLD-NAME
013600        MOVE W-CR-REMAINING-AMOUNT (W-GREEDY-COMPARE-INDEX)
013700           TO W-CR-HOLD-AMOUNT
013800
013900*    classic three-step swap - hold slot already has a copy of
014000*    COMPARE-INDEX's row, so COMPARE-INDEX+1 can overwrite
014100*    COMPARE-INDEX directly, then the hold copy lands in +1
014200        MOVE W-CR-PARTICIPANT-ID (W-GREEDY-COMPARE-INDEX + 1)
014300           TO W-CR-PARTICIPANT-ID (W-GREEDY-COMPARE-INDEX)
014400        MOVE W-CR-PARTICIPANT-NAME (W-GREEDY-COMPARE-INDEX + 1)
014500           TO W-CR-PARTICIPANT-NAME (W-GREEDY-COMPARE-INDEX)
014600        MOVE W-CR-REMAINING-AMOUNT (W-GREEDY-COMPARE-INDEX + 1)
014700           TO W-CR-REMAINING-AMOUNT (W-GREEDY-COMPARE-INDEX)
014800
014900*    last leg of the swap - the hold copy of the original
015000*    COMPARE-INDEX row finally lands in the +1 slot it was
015100*    displaced from, closing the three-step cycle
015200        MOVE W-CR-HOLD-ID   TO W-CR-PARTICIPANT-ID
015300                                     (W-GREEDY-COMPARE-INDEX + 1)
015400        MOVE W-CR-HOLD-NAME TO W-CR-PARTICIPANT-NAME
015500                                     (W-GREEDY-COMPARE-INDEX + 1)
015600        MOVE W-CR-HOLD-AMOUNT TO W-CR-REMAINING-AMOUNT
015700                                     (W-GREEDY-COMPARE-INDEX + 1).
015800* ________________________________________________________________________
015900
016000 1030-SORT-DEBTORS-DESCENDING.
016100
016200*    mirror of 1020 above, same guard, same reason - nothing to
016300*    sort in a debtor list of 0 or 1
016400     IF W-GREEDY-DEBTOR-COUNT LESS 2
016500        GO TO 1030-EXIT.
016600
016700     PERFORM 1031-DEBTOR-PASS
016800        VARYING W-GREEDY-DEBTOR-CURSOR FROM 1 BY 1
016900          UNTIL W-GREEDY-DEBTOR-CURSOR GREATER
017000                               W-GREEDY-DEBTOR-COUNT.
017100*    1020 and 1030 never run concurrently and never touch each
017200*    other's table, so sharing W-GREEDY-COMPARE-INDEX as the
017300*    inner subscript for both causes no interference
017400
017500 1030-EXIT.
017600     EXIT.
017700* ________________________________________________________________________
017800
017900 1031-DEBTOR-PASS.
018000
018100*    same adjacent-pair, COUNT-minus-1-bound logic as 1021 -
018200*    the debtor list gets its own pass paragraph because it has
018300*    its own cursor and count, not because the logic differs
018400     PERFORM 1032-DEBTOR-COMPARE-SWAP
018500        VARYING W-GREEDY-COMPARE-INDEX FROM 1 BY 1
018600          UNTIL W-GREEDY-COMPARE-INDEX GREATER
018700                     (W-GREEDY-DEBTOR-COUNT - 1).
018800* ________________________________________________________________________
018900
019000 1032-DEBTOR-COMPARE-SWAP.
019100
019200*    debtor swap, field for field the same three-step pattern
019300*    1022 uses on the creditor side
019400     IF W-DB-REMAINING-AMOUNT (W-GREEDY-COMPARE-INDEX) LESS
019500              W-DB-REMAINING-AMOUNT (W-GREEDY-COMPARE-INDEX + 1)
019600*    LESS again, not LESS OR EQUAL - the same tie-is-already-
019700*    ordered reasoning as 1022's creditor compare applies here
019800        MOVE W-DB-PARTICIPANT-ID (W-GREEDY-COMPARE-INDEX)
019900           TO W-DB-HOLD-ID
020000        MOVE W-DB-PARTICIPANT-NAME (W-GREEDY-COMPARE-INDEX)
020100           TO W-DB-HOLD-NAME
020200        MOVE W-DB-REMAINING-AMOUNT (W-GREEDY-COMPARE-INDEX)
020300           TO W-DB-HOLD-AMOUNT
020400
020500*    COMPARE-INDEX+1's row overwrites COMPARE-INDEX now that
020600*    the hold copy above has preserved COMPARE-INDEX's own row
020700        MOVE W-DB-PARTICIPANT-ID (W-GREEDY-COMPARE-INDEX + 1)
020800           TO W-DB-PARTICIPANT-ID (W-GREEDY-COMPARE-INDEX)
020900        MOVE W-DB-PARTICIPANT-NAME (W-GREEDY-COMPARE-INDEX + 1)
021000           TO W-DB-PARTICIPANT-NAME (W-GREEDY-COMPARE-INDEX)
021100        MOVE W-DB-REMAINING-AMOUNT (W-GREEDY-COMPARE-INDEX + 1)
021200           TO W-DB-REMAINING-AMOUNT (W-GREEDY-COMPARE-INDEX)
021300
021400*    and the hold copy closes the cycle, landing in the +1 slot
021500*    that COMPARE-INDEX's row just vacated
021600        MOVE W-DB-HOLD-ID   TO W-DB-PARTICIPANT-ID
021700                                     (W-GREEDY-COMPARE-INDEX + 1)
021800        MOVE W-DB-HOLD-NAME TO W-DB-PARTICIPANT-NAME
021900                                     (W-GREEDY-COMPARE-INDEX + 1)
022000        MOVE W-DB-HOLD-AMOUNT TO W-DB-REMAINING-AMOUNT
022100                                     (W-GREEDY-COMPARE-INDEX + 1).
022200* ________________________________________________________________________
022300
022400 1040-MATCH-CREDITORS-TO-DEBTORS.
022500
022600*    both lists are sorted largest-balance-first by now - the
022700*    two cursors start at the biggest creditor and the biggest
022800*    debtor and only ever move forward, never back up
022900     MOVE 1 TO W-GREEDY-CREDITOR-CURSOR.
023000     MOVE 1 TO W-GREEDY-DEBTOR-CURSOR.
023100
023200*    stop as soon as either cursor runs past its own list - by
023300*    then every creditor has been paid in full or every debtor
023400*    has paid in full, and the run totals to zero either way
023500     PERFORM 1041-EMIT-ONE-TRANSFER
023600        UNTIL W-GREEDY-CREDITOR-CURSOR GREATER
023700                                    W-GREEDY-CREDITOR-COUNT
023800           OR W-GREEDY-DEBTOR-CURSOR GREATER
023900                                    W-GREEDY-DEBTOR-COUNT.
024000* ________________________________________________________________________
024100
024200 1041-EMIT-ONE-TRANSFER.
024300
024400*    the transfer can never be bigger than either side's
024500*    remaining amount, so the smaller of the two wins - that is
024600*    the whole of the greedy rule this program is named for
024700     IF W-CR-REMAINING-AMOUNT (W-GREEDY-CREDITOR-CURSOR) LESS
024800           W-DB-REMAINING-AMOUNT (W-GREEDY-DEBTOR-CURSOR)
024900        MOVE W-CR-REMAINING-AMOUNT (W-GREEDY-CREDITOR-CURSOR)
025000           TO W-GREEDY-TRANSFER-AMOUNT
025100     ELSE
025200        MOVE W-DB-REMAINING-AMOUNT (W-GREEDY-DEBTOR-CURSOR)
025300           TO W-GREEDY-TRANSFER-AMOUNT.
025400
025500*    FROM is the debtor paying out, TO is the creditor getting
025600*    paid back - the payment plan report reads left to right
025700     MOVE W-DB-PARTICIPANT-ID (W-GREEDY-DEBTOR-CURSOR)
025800        TO XFR-FROM-PARTICIPANT-ID.
025900     MOVE W-DB-PARTICIPANT-NAME (W-GREEDY-DEBTOR-CURSOR)
026000        TO XFR-FROM-PARTICIPANT-NAME.
026100*    TO-side pulls off the creditor list the same way the
026200*    FROM-side above pulled off the debtor list
026300     MOVE W-CR-PARTICIPANT-ID (W-GREEDY-CREDITOR-CURSOR)
026400        TO XFR-TO-PARTICIPANT-ID.
026500     MOVE W-CR-PARTICIPANT-NAME (W-GREEDY-CREDITOR-CURSOR)
026600        TO XFR-TO-PARTICIPANT-NAME.
026700     MOVE W-GREEDY-TRANSFER-AMOUNT TO XFR-TRANSFER-AMOUNT.
026800
026900*    five fields set, one WRITE - the five MOVEs just above fill
027000*    XFR-TRANSFER-RECORD in the same field order its copybook
027100*    lays the transfer record out
027200     WRITE XFR-TRANSFER-RECORD.
027300
027400*    one WRITE above, one row on the payment plan, per call into
027500*    this paragraph - both remaining-amount fields shrink by the
027600*    same transfer amount they just agreed on
027700     SUBTRACT W-GREEDY-TRANSFER-AMOUNT FROM
027800        W-CR-REMAINING-AMOUNT (W-GREEDY-CREDITOR-CURSOR).
027900     SUBTRACT W-GREEDY-TRANSFER-AMOUNT FROM
028000        W-DB-REMAINING-AMOUNT (W-GREEDY-DEBTOR-CURSOR).
028100
028200*    either, both or neither cursor can advance out of one call -
028300*    a cursor only moves once its side's remaining amount is
028400*    fully paid off, so the next call starts the next creditor
028500*    or debtor, or both, exactly where this one left off
028600     IF W-CR-REMAINING-AMOUNT (W-GREEDY-CREDITOR-CURSOR)
028700                                              EQUAL ZERO
028800        ADD 1 TO W-GREEDY-CREDITOR-CURSOR.
028900
029000*    a negative remaining amount is never possible here - the
029100*    transfer amount picked above is always capped at whichever
029200*    side's figure is smaller, so the SUBTRACTs never overshoot
029300     IF W-DB-REMAINING-AMOUNT (W-GREEDY-DEBTOR-CURSOR)
029400                                              EQUAL ZERO
029500        ADD 1 TO W-GREEDY-DEBTOR-CURSOR.
029600* ________________________________________________________________________
