000100* --------------------------------------------------------------
000200*  FDPSUM.CBL
000300*  FD and record layout for PARTICIPANT-SUMMARY-FILE - total
000400*  paid, fair share and net balance for one active participant.
000500*  Emitted in the same order the roster was read.
000600* --------------------------------------------------------------
000700*  CHANGE LOG
000800*  1998-04-02 RVC  TKT-0093  Original layout.                     TKT-0093
000900*  1998-11-05 RVC  TKT-0125  Added PSM-BALANCE-ABS-VIEW so the    TKT-0125
001000*                           greedy-transfer paragraph library     TKT-0125
001100*                           never has to re-sign BALANCE itself.  TKT-0125
001200* --------------------------------------------------------------
001300
001400    FD  PARTICIPANT-SUMMARY-FILE
001500        LABEL RECORDS ARE STANDARD.
001600
001700    01  PSM-PARTICIPANT-SUMMARY-RECORD.
001800        05  PSM-PARTICIPANT-ID          PIC X(36).
001900        05  PSM-PARTICIPANT-NAME        PIC X(50).
002000        05  PSM-TOTAL-PAID              PIC S9(10)V99.
002100        05  PSM-SHOULD-PAY              PIC S9(10)V99.
002200        05  PSM-BALANCE                 PIC S9(10)V99.
002300        05  FILLER                      PIC X(08).
002400
002500* -------------- alternate view - unsigned balance magnitude ----
002600    01  PSM-PARTICIPANT-SUMMARY-BAL-VIEW
002700            REDEFINES PSM-PARTICIPANT-SUMMARY-RECORD.
002800        05  FILLER                      PIC X(110).
002900        05  PSM-BALANCE-ABS-VIEW        PIC 9(10)V99.
003000        05  FILLER                      PIC X(08).
