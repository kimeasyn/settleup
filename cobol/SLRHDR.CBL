000100* --------------------------------------------------------------
000200*  SLRHDR.CBL
000300*  FILE-CONTROL entry for SETTLEMENT-RESULT-HEADER-FILE - one
000400*  single record carrying the settlement id and its control
000500*  total (TOTAL-AMOUNT), written once per run.
000600* --------------------------------------------------------------
000700*  1998-04-02 RVC  TKT-0093  Original SELECT, ASSIGN TO RHDRFILE. TKT-0093
000800* --------------------------------------------------------------
000900
001000    SELECT SETTLEMENT-RESULT-HEADER-FILE
001100           ASSIGN TO "RHDRFILE"
001200           ORGANIZATION IS SEQUENTIAL.
