000100* --------------------------------------------------------------
000200*  wsbal01.cbl
000300*  WORKING-STORAGE shared by settlement-calculation.cob - the
000400*  in-memory roster/balance table, the control totals and the
000500*  switches the batch flow and PL-GREEDY-TRANSFER.CBL turn on.
000600* --------------------------------------------------------------
000700*  1998-04-02 RVC  TKT-0093  Original table, 50 participants.     TKT-0093
000800*  1998-11-05 RVC  TKT-0125  Raised W-MAX-PARTICIPANTS to 200 -   TKT-0125
000900*                           50 was too tight for the bigger       TKT-0125
001000*                           house-sharing settlements.            TKT-0125
001100*  2003-02-04 DHL  TKT-0219  Added W-CREDITOR-COUNT/W-DEBTOR-     TKT-0219
001200*                           COUNT and the cursor fields used by   TKT-0219
001300*                           PL-GREEDY-TRANSFER.CBL.               TKT-0219
001400*  2003-04-05 DHL  TKT-0234  Documentation pass only - walked     TKT-0234
001500*                           every group below and wrote down      TKT-0234
001600*                           what each field is for and which      TKT-0234
001700*                           paragraph sets/reads it, since half   TKT-0234
001800*                           of this table's fields had nothing    TKT-0234
001900*                           but a PIC clause to go on.  No data   TKT-0234
002000*                           item added, renamed or resized.       TKT-0234
002100*  2003-04-12 DHL  TKT-0237  Dropped the unused W-PAYER-IS-       TKT-0237
002200*                           ACTIVE-FLAG/PAYER-IS-ACTIVE-          TKT-0237
002300*                           PARTICIPANT pair - never set or       TKT-0237
002400*                           tested anywhere; LOOK-FOR-            TKT-0237
002500*                           PARTICIPANT-RECORD only ever scans    TKT-0237
002600*                           the active roster to begin with, so   TKT-0237
002700*                           FOUND-PARTICIPANT-RECORD covers it.   TKT-0237
002800* --------------------------------------------------------------
002900
003000* -------------- control totals for one settlement run -----------
003100*    W-TOTAL-AMOUNT is the control figure, the sum of every
003200*    EXPENSE read.  W-TOTAL-DISTRIBUTED and W-REMAINING-TOTAL
003300*    only matter on the Case B (no override) path - see 0420 in
003400*    the driver; on Case A they stay at zero and are not used.
003500    01  W-BAL-CONTROL-TOTALS.
003600        05  W-TOTAL-AMOUNT              PIC S9(10)V99
003700                                         VALUE ZEROS.
003800        05  W-TOTAL-DISTRIBUTED         PIC S9(10)V99
003900                                         VALUE ZEROS.
004000        05  W-REMAINING-TOTAL           PIC S9(10)V99
004100                                         VALUE ZEROS.
004200*    W-PER-PERSON-AMOUNT holds whichever of the two share
004300*    figures the driver just computed - Case A's flat override
004400*    amount or Case B's divided share - the two paragraphs never
004500*    run in the same pass so one field does for both.
004600        05  W-PER-PERSON-AMOUNT         PIC S9(10)V99
004700                                         VALUE ZEROS.
004800*    W-ADDITIONAL-AMT-PAYER is whatever is left over after
004900*    W-PER-PERSON-AMOUNT times the roster count - goes entirely
005000*    to the remainder payer, never split further.
005100        05  W-ADDITIONAL-AMT-PAYER      PIC S9(10)V99
005200                                         VALUE ZEROS.
005300*    W-BALANCE-CONTROL-CHECK is not wired to anything yet - left
005400*    in for the day we want to foot TOTAL-PAID minus SHOULD-PAY
005500*    across the whole roster and prove it nets to zero before
005600*    the summaries get written.
005700        05  W-BALANCE-CONTROL-CHECK     PIC S9(10)V99
005800                                         VALUE ZEROS.
005900*    W-WHOLE-PER-PERSON-AMOUNT is the Case A remainder-divide
006000*    target - no decimal places on purpose, so a plain DIVIDE
006100*    without ROUNDED truncates to whole currency units for us
006200*    instead of having to reach for an intrinsic FUNCTION.
006300        05  W-WHOLE-PER-PERSON-AMOUNT   PIC S9(10)
006400                                         VALUE ZEROS.
006500
006600* -------------- SLPARM remainder-override carried in from the ----
006700* -------------- parameter record, once read ------------------
006800    01  W-BAL-REMAINDER-OVERRIDE.
006900        05  W-REMAINDER-PAYER-ID        PIC X(36).
007000        05  W-REMAINDER-AMOUNT          PIC S9(10)V99
007100                                         VALUE ZEROS.
007200*    W-REMAINDER-PAYER-INDEX is filled in by 0430 once the
007300*    override's payer id is matched against the roster table -
007400*    saves re-scanning the table every time 0440 needs the row.
007500        05  W-REMAINDER-PAYER-INDEX     PIC 9(04) COMP
007600                                         VALUE ZEROS.
007700
007800* -------------- end-of-file and one-shot flags -------------------
007900    01  W-BAL-SWITCHES.
008000        05  W-END-OF-PARTICIPANT-FILE   PIC X VALUE "N".
008100            88  END-OF-PARTICIPANT-FILE     VALUE "Y".
008200        05  W-END-OF-EXPENSE-FILE       PIC X VALUE "N".
008300            88  END-OF-EXPENSE-FILE          VALUE "Y".
008400*    Set once SLPARM carries a non-blank REMAINDER-PAYER-ID -
008500*    tells 0430 whether to go look the override payer up or
008600*    just default to roster entry one.
008700        05  W-REMAINDER-OVERRIDE-GIVEN  PIC X VALUE "N".
008800            88  REMAINDER-OVERRIDE-GIVEN     VALUE "Y".
008900
009000*    See TKT-0125 above - raise this one figure if a settlement
009100*    ever needs more than 200 participants, nothing else in the
009200*    program has a hardcoded roster size.
009300    01  W-MAX-PARTICIPANTS              PIC 9(04) COMP
009400                                         VALUE 200.
009500
009600*    how many roster rows 0100 actually loaded - every VARYING
009700*    PERFORM against W-PARTICIPANT-BALANCE-TABLE runs to this
009800*    count, never to W-MAX-PARTICIPANTS itself.
009900    01  W-PARTICIPANT-COUNT             PIC 9(04) COMP
010000                                         VALUE ZEROS.
010100*    the roster subscript 0100/0300/0500 VARYING drives as they
010200*    step through the table once each
010300    01  W-PARTICIPANT-INDEX             PIC 9(04) COMP
010400                                         VALUE ZEROS.
010500*    a second, separate subscript for whichever paragraph is in
010600*    the middle of a LOOK-FOR-PARTICIPANT-RECORD scan - kept off
010700*    of W-PARTICIPANT-INDEX so a lookup mid-loop cannot clobber
010800*    the caller's own roster subscript
010900    01  W-LOOKUP-INDEX                  PIC 9(04) COMP
011000                                         VALUE ZEROS.
011100
011200* -------------- PL-LOOK-FOR-PARTICIPANT-RECORD linkage ---------
011300*    Caller loads W-LOOKUP-PARTICIPANT-ID and PERFORMs
011400*    LOOK-FOR-PARTICIPANT-RECORD - comes back with
011500*    FOUND-PARTICIPANT-RECORD and, when found, the matching
011600*    name and table index.  See that paragraph library for the
011700*    scan itself.
011800    01  W-LOOKUP-PARTICIPANT-ID         PIC X(36).
011900    01  W-FOUND-PARTICIPANT-RECORD      PIC X VALUE "N".
012000        88  FOUND-PARTICIPANT-RECORD        VALUE "Y".
012100    01  W-FOUND-PARTICIPANT-NAME        PIC X(50).
012200    01  W-FOUND-PARTICIPANT-INDEX       PIC 9(04) COMP
012300                                         VALUE ZEROS.
012400
012500* -------------- the settlement roster, built once at 0100, -------
012600* -------------- then read many times over the rest of the run ----
012700    01  W-PARTICIPANT-BALANCE-TABLE.
012800        05  W-PARTICIPANT-ENTRY OCCURS 200 TIMES
012900                INDEXED BY W-PARTICIPANT-IDX.
013000*    W-PARTICIPANT-IDX came in with the OCCURS clause by habit -
013100*    every PERFORM against this table actually drives off the
013200*    plain COMP subscripts above, not this index-name
013300            10  W-PB-PARTICIPANT-ID     PIC X(36).
013400            10  W-PB-PARTICIPANT-NAME   PIC X(50).
013500*    accumulated out of EXPENSE-FILE by 0310, one ADD per
013600*    expense this participant paid
013700            10  W-PB-TOTAL-PAID         PIC S9(10)V99
013800                                         VALUE ZEROS.
013900*    set once by 0440 to this participant's fair share
014000            10  W-PB-SHOULD-PAY         PIC S9(10)V99
014100                                         VALUE ZEROS.
014200*    TOTAL-PAID minus SHOULD-PAY - positive means owed money,
014300*    negative means owes it, this is what PL-GREEDY-TRANSFER.CBL
014400*    partitions on
014500            10  W-PB-BALANCE            PIC S9(10)V99
014600                                         VALUE ZEROS.
014700
014800* -------------- alternate view - table entry as one 108-byte ---
014900* -------------- block, used by PL-LOOK-FOR-PARTICIPANT-RECORD --
015000    01  W-PARTICIPANT-BALANCE-TABLE-KEY-VIEW
015100            REDEFINES W-PARTICIPANT-BALANCE-TABLE.
015200        05  W-PBK-ENTRY OCCURS 200 TIMES.
015300            10  W-PBK-PARTICIPANT-ID    PIC X(36).
015400            10  FILLER                  PIC X(72).
015500
015600* -------------- PL-GREEDY-TRANSFER.CBL working fields ------------
015700*    counts and cursors into the creditor/debtor tables below -
015800*    see PL-GREEDY-TRANSFER.CBL's own header for how the
015900*    partition/sort/match walk uses each one
016000    01  W-GREEDY-CREDITOR-COUNT          PIC 9(04) COMP
016100                                         VALUE ZEROS.
016200    01  W-GREEDY-DEBTOR-COUNT            PIC 9(04) COMP
016300                                         VALUE ZEROS.
016400    01  W-GREEDY-CREDITOR-CURSOR         PIC 9(04) COMP
016500                                         VALUE ZEROS.
016600    01  W-GREEDY-DEBTOR-CURSOR           PIC 9(04) COMP
016700                                         VALUE ZEROS.
016800    01  W-GREEDY-COMPARE-INDEX           PIC 9(04) COMP
016900                                         VALUE ZEROS.
017000    01  W-GREEDY-SWAP-HOLD               PIC S9(10)V99
017100                                         VALUE ZEROS.
017200*    not referenced by PL-GREEDY-TRANSFER.CBL any more - the
017300*    descending sort moved to the per-field swap-hold groups
017400*    below instead of one scalar hold, left declared rather
017500*    than pulled out mid-release
017600*    whichever of the current creditor's/debtor's remaining
017700*    amount is smaller - the size of the next TRANSFER-RECORD
017800*    the match paragraph writes
017900    01  W-GREEDY-TRANSFER-AMOUNT         PIC S9(10)V99
018000                                         VALUE ZEROS.
018100
018200*    one entry per participant with a positive BALANCE, filled
018300*    by 1010 and then sorted largest-first by 1020
018400    01  W-CREDITOR-TABLE.
018500        05  W-CREDITOR-ENTRY OCCURS 200 TIMES.
018600            10  W-CR-PARTICIPANT-ID     PIC X(36).
018700            10  W-CR-PARTICIPANT-NAME   PIC X(50).
018800            10  W-CR-REMAINING-AMOUNT   PIC S9(10)V99
018900                                         VALUE ZEROS.
019000
019100*    one entry per participant with a negative BALANCE, filled
019200*    by 1010 and then sorted largest-first by 1030 - amount here
019300*    is stored positive (ZERO minus BALANCE), not the negative
019400*    BALANCE itself
019500    01  W-DEBTOR-TABLE.
019600        05  W-DEBTOR-ENTRY OCCURS 200 TIMES.
019700            10  W-DB-PARTICIPANT-ID     PIC X(36).
019800            10  W-DB-PARTICIPANT-NAME   PIC X(50).
019900            10  W-DB-REMAINING-AMOUNT   PIC S9(10)V99
020000                                         VALUE ZEROS.
020100
020200* -------------- swap holds used by the descending sort ---------
020300*    1022's bubble-sort swap parks one whole creditor entry
020400*    here while the two table slots trade places - same trick
020500*    as the debtor hold below, one temp per table
020600    01  W-CREDITOR-HOLD-ENTRY.
020700        05  W-CR-HOLD-ID                PIC X(36).
020800        05  W-CR-HOLD-NAME              PIC X(50).
020900        05  W-CR-HOLD-AMOUNT            PIC S9(10)V99
021000                                         VALUE ZEROS.
021100
021200*    same idea as W-CREDITOR-HOLD-ENTRY, for 1032's debtor pass
021300    01  W-DEBTOR-HOLD-ENTRY.
021400        05  W-DB-HOLD-ID                PIC X(36).
021500        05  W-DB-HOLD-NAME              PIC X(50).
021600        05  W-DB-HOLD-AMOUNT            PIC S9(10)V99
021700                                         VALUE ZEROS.
021800
021900*    unused - carried over from the days this copybook had a
022000*    trailing 77-level by shop habit, left as a placeholder
022100*    the way PLGENERAL.CBL's working-storage always did, one
022200*    77-level at the very end of the block so there is always
022300*    a spot to drop a quick debug field in without renumbering
022400*    anything above it
022500    77  DUMMY                           PIC X.
