000100* --------------------------------------------------------------
000200*  FDRHDR.CBL
000300*  FD and record layout for SETTLEMENT-RESULT-HEADER-FILE - the
000400*  settlement id plus the TOTAL-AMOUNT control total that ties
000500*  the PARTICIPANT-SUMMARY and TRANSFER output back to the
000600*  EXPENSE-FILE that was read.
000700* --------------------------------------------------------------
000800*  CHANGE LOG
000900*  1998-04-02 RVC  TKT-0093  Original layout.                     TKT-0093
001000*  2003-02-04 DHL  TKT-0219  Added the grouped id view, same      TKT-0219
001100*                           convention as FDPART.CBL.             TKT-0219
001200* --------------------------------------------------------------
001300
001400    FD  SETTLEMENT-RESULT-HEADER-FILE
001500        LABEL RECORDS ARE STANDARD.
001600
001700    01  RHD-SETTLEMENT-RESULT-HEADER-RECORD.
001800        05  RHD-SETTLEMENT-ID           PIC X(36).
001900        05  RHD-TOTAL-AMOUNT            PIC S9(10)V99.
002000        05  FILLER                      PIC X(52).
002100
002200* -------------- alternate view - grouped id display -------------
002300    01  RHD-SETTLEMENT-RESULT-HDR-ID-VIEW
002400            REDEFINES RHD-SETTLEMENT-RESULT-HEADER-RECORD.
002500        05  RHD-ID-TIME-LOW             PIC X(08).
002600        05  FILLER                      PIC X(01).
002700        05  RHD-ID-TIME-MID             PIC X(04).
002800        05  FILLER                      PIC X(01).
002900        05  RHD-ID-TIME-HI-VERSION      PIC X(04).
003000        05  FILLER                      PIC X(01).
003100        05  RHD-ID-CLOCK-SEQ            PIC X(04).
003200        05  FILLER                      PIC X(01).
003300        05  RHD-ID-NODE                 PIC X(12).
003400        05  FILLER                      PIC X(64).
