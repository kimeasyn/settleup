000100 IDENTIFICATION DIVISION.
000200* --------------------------------------------------------------
000300*  PROGRAM-ID. expense-split-edit
000400*  Matches each EXPENSE against its child EXPENSE-SPLIT rows,
000500*  sums the splits and compares the sum (HALF-UP, 2 decimals)
000600*  to the expense AMOUNT.  Rejects expenses that do not balance.
000700*  Also derives, per split, the share percentage and validity
000800*  flag via PL-SPLIT-METRICS.CBL.
000900* --------------------------------------------------------------
001000 PROGRAM-ID. expense-split-edit.
001100 AUTHOR. R V CAUDILL.
001200 INSTALLATION. DATA PROCESSING.
001300 DATE-WRITTEN. 04/09/1998.
001400 DATE-COMPILED.
001500 SECURITY.  NONE.
001600* --------------------------------------------------------------
001700*  CHANGE LOG
001800*  1998-04-09 RVC  TKT-0094  Original program, reworked from the  TKT-0094
001900*                           pay-selected-voucher amount-vs-amount TKT-0094
002000*                           compare paragraphs - no operator      TKT-0094
002100*                           dialog here, this one runs unattended TKT-0094
002200*                           against the whole EXPENSE file.       TKT-0094
002300*  1998-09-14 RVC  TKT-0112  Added the HALF-UP, scale-2 rounding  TKT-0112
002400*                           compare in 0400 - a straight equal    TKT-0112
002500*                           test was rejecting expenses that      TKT-0112
002600*                           were only a half-cent off.            TKT-0112
002700*  1999-11-30 RVC  TKT-0140  Y2K - EXPENSE-ID/PARTICIPANT-ID keys TKT-0140
002800*                           are UUID text, not date-bearing, so   TKT-0140
002900*                           nothing to window here; logged per    TKT-0140
003000*                           the shop's standard Y2K sign-off.     TKT-0140
003100*  2003-02-11 DHL  TKT-0220  Added 0250 - PERFORM the new         TKT-0220
003200*                           PL-SPLIT-METRICS.CBL for every split  TKT-0220
003300*                           row read, not just the rejected ones. TKT-0220
003400*  2003-04-05 DHL  TKT-0234  Commented through the whole          TKT-0234
003500*                           PROCEDURE DIVISION - this one had     TKT-0234
003600*                           grown past a quick read without       TKT-0234
003700*                           somebody walking 0200/0300/0400       TKT-0234
003800*                           alongside the code.  No logic         TKT-0234
003900*                           changed by this entry.                TKT-0234
004000* --------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200    CONFIGURATION SECTION.
004300    SPECIAL-NAMES.
004400        C01 IS TOP-OF-FORM.
004500
004600    INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800
004900          COPY "SLEXPN.CBL".
005000          COPY "SLESPL.CBL".
005100
005200 DATA DIVISION.
005300    FILE SECTION.
005400
005500          COPY "FDEXPN.CBL".
005600          COPY "FDESPL.CBL".
005700
005800    WORKING-STORAGE SECTION.
005900
006000          COPY "wsedt01.cbl".
006100
006200*    one line per rejected expense on SYSOUT - the expense id
006300*    so the analyst can trace it back to the on-line record,
006400*    and a fixed reason text (today there is only the one
006500*    reject reason, the split-sum mismatch)
006600          01  W-REJECT-MESSAGE.
006700              05  FILLER              PIC X(20) VALUE
006800                      "EXPENSE REJECTED -".
006900              05  W-REJECT-EXPENSE-ID PIC X(36).
007000              05  FILLER              PIC X(04) VALUE SPACES.
007100              05  W-REJECT-REASON     PIC X(40).
007200* ________________________________________________________________________
007300
007400 PROCEDURE DIVISION.
007500
007600*    EXPENSE-FILE and EXPENSE-SPLIT-FILE both come off the same
007700*    on-line extract job, both kept in EXPENSE-ID order - that
007800*    is what lets 0200 treat EXPENSE-SPLIT as a child group
007900*    under the current EXPENSE without an index or a second
008000*    pass.  If that extract job ever stops guaranteeing the
008100*    order, this whole control break has to be rethought.
008200     OPEN INPUT EXPENSE-FILE.
008300     OPEN INPUT EXPENSE-SPLIT-FILE.
008400
008500*    both switches start "N" - there is no prior run's value
008600*    sitting in working storage to clear, this just says so
008700     MOVE "N" TO W-END-OF-EXPENSE-FILE.
008800     MOVE "N" TO W-END-OF-SPLIT-FILE.
008900
009000*    prime both readers one record ahead before the main loop
009100*    starts, the usual shop convention for a sequential merge
009200     PERFORM 0100-READ-EXPENSE-NEXT-RECORD.
009300     PERFORM 0110-READ-SPLIT-NEXT-RECORD.
009400
009500*    the whole run is this one PERFORM - the mainline above
009600*    and the counter DISPLAY lines below are just bookends
009700     PERFORM 0200-EDIT-ALL-EXPENSES
009800        UNTIL END-OF-EXPENSE-FILE.
009900
010000     CLOSE EXPENSE-FILE.
010100     CLOSE EXPENSE-SPLIT-FILE.
010200
010300*    every EXPENSE that was ever opened gets counted, whether it
010400*    balanced or not - W-EXPENSES-REJECTED-COUNT is the subset
010500*    no report, no control-card output - this is strictly a
010600*    console tally for whoever kicked off the run to glance at
010700     DISPLAY "EXPENSES READ    - " W-EXPENSES-READ-COUNT.
010800     DISPLAY "EXPENSES REJECTED- " W-EXPENSES-REJECTED-COUNT.
010900     DISPLAY "SPLITS READ      - " W-SPLITS-READ-COUNT.
011000
011100     EXIT PROGRAM.
011200
011300     STOP RUN.
011400* ________________________________________________________________________
011500
011600 0100-READ-EXPENSE-NEXT-RECORD.
011700*    straight sequential read, one record - the AT END MOVE is
011800*    the only thing this paragraph does besides the READ itself
011900
012000     READ EXPENSE-FILE
012100        AT END MOVE "Y" TO W-END-OF-EXPENSE-FILE.
012200* ________________________________________________________________________
012300
012400 0110-READ-SPLIT-NEXT-RECORD.
012500*    this one paragraph serves two callers - the priming PERFORM
012600*    up top and the inner loop in 0300-ACCUMULATE-SPLIT-TOTAL
012700
012800     READ EXPENSE-SPLIT-FILE
012900        AT END MOVE "Y" TO W-END-OF-SPLIT-FILE.
013000
013100*    only the EXPENSE-SPLIT read count ticks up here - a read
013200*    that hits AT END never produced a row, so it does not
013300*    belong in W-SPLITS-READ-COUNT
013400     IF NOT END-OF-SPLIT-FILE
013500        ADD 1 TO W-SPLITS-READ-COUNT.
013600* ________________________________________________________________________
013700
013800 0200-EDIT-ALL-EXPENSES.
013900*    main line of the whole program - called once per EXPENSE
014000*    record, runs until the EXPENSE file is exhausted
014100
014200*    one pass of this paragraph handles exactly one EXPENSE and
014300*    every EXPENSE-SPLIT row under it - capture the parent
014400*    expense's key and amount before the inner PERFORM starts
014500*    consuming split rows out from under it
014600*    tallied here, against EXPENSE records, not splits - see
014700*    0110-READ-SPLIT-NEXT-RECORD for the split tally
014800     ADD 1 TO W-EXPENSES-READ-COUNT.
014900     MOVE EXP-EXPENSE-ID     TO W-CURRENT-EXPENSE-ID.
015000     MOVE EXP-AMOUNT         TO W-CURRENT-EXPENSE-AMOUNT.
015100     MOVE ZEROS              TO W-SPLIT-SUM.
015200
015300*    the control break itself - keep consuming EXPENSE-SPLIT
015400*    rows as long as they still belong to W-CURRENT-EXPENSE-ID;
015500*    the first row that belongs to the next expense (or EOF)
015600*    stops the PERFORM and is left sitting in the EXPENSE-SPLIT
015700*    buffer for the next 0200 pass to pick up
015800     PERFORM 0300-ACCUMULATE-SPLIT-TOTAL
015900        UNTIL END-OF-SPLIT-FILE
016000           OR ESP-EXPENSE-ID NOT EQUAL W-CURRENT-EXPENSE-ID.
016100
016200     PERFORM 0400-ROUND-AND-COMPARE.
016300
016400     PERFORM 0100-READ-EXPENSE-NEXT-RECORD.
016500* ________________________________________________________________________
016600
016700 0300-ACCUMULATE-SPLIT-TOTAL.
016800*    runs once for every EXPENSE-SPLIT row that still matches
016900*    W-CURRENT-EXPENSE-ID - see the PERFORM ... UNTIL in 0200
017000
017100*    ADD the current split row into the running sum, derive its
017200*    metrics while the row is still in the buffer, then move on
017300*    to the next split row
017400     ADD ESP-SHARE TO W-SPLIT-SUM.
017500
017600     PERFORM 0250-COMPUTE-SPLIT-METRICS.
017700*    read the next split row last, so the row left in the
017800*    buffer when this paragraph returns belongs to whatever
017900*    comes next - the following expense, or EOF
018000
018100     PERFORM 0110-READ-SPLIT-NEXT-RECORD.
018200* ________________________________________________________________________
018300
018400 0250-COMPUTE-SPLIT-METRICS.
018500*    runs for every split row read, balanced or not - metrics
018600*    are derived data, not part of the balance edit itself
018700
018800*    PL-SPLIT-METRICS.CBL owns the actual share-percentage math
018900*    and the validity test - this paragraph only PERFORMs it
019000*    and reacts to the one flag it comes back with
019100     PERFORM COMPUTE-SPLIT-METRICS.
019200*    W-SHARE-RATIO and W-SHARE-PERCENTAGE come back set inside
019300*    the PL-SPLIT-METRICS.CBL copy itself - nothing more to
019400*    pick up off this PERFORM besides the validity flag below
019500
019600     IF NOT DERIVED-SHARE-IS-VALID
019700        MOVE "N" TO W-SHARE-WITHIN-BOUNDS.
019800* ________________________________________________________________________
019900
020000 0400-ROUND-AND-COMPARE.
020100*    one call per EXPENSE, after every one of its splits has
020200*    already run through 0300/0250 above
020300
020400*    reset both flags "Y" every time this paragraph runs - one
020500*    expense at a time, never carried over from the prior one
020600     MOVE "Y" TO W-SHARE-WITHIN-BOUNDS.
020700     MOVE "Y" TO W-SPLIT-SUM-MATCHES.
020800
020900*    HALF-UP, scale-2 rounding rule: EXP-AMOUNT and W-SPLIT-SUM
021000*    are both already PIC S9(10)V99, two decimal places fixed
021100*    in the picture clause itself, so moving them into the two
021200*    like-scaled fields below is the entirety of the rounding
021300*    this rule asks for - nothing left over to round away
021400*    both fields come off W-EDT-ACCUMULATORS and never touch
021500*    EXP-AMOUNT or W-SPLIT-SUM again after this compare runs
021600     MOVE EXP-AMOUNT TO W-ROUNDED-AMOUNT.
021700     MOVE W-SPLIT-SUM TO W-ROUNDED-SPLIT-SUM.
021800
021900     IF W-ROUNDED-AMOUNT NOT EQUAL W-ROUNDED-SPLIT-SUM
022000        MOVE "N" TO W-SPLIT-SUM-MATCHES
022100        PERFORM 0410-REJECT-EXPENSE.
022200* ________________________________________________________________________
022300
022400 0410-REJECT-EXPENSE.
022500*    PERFORMed only from 0400, only on a mismatch - never
022600*    called directly for an expense that balances
022700
022800*    today's only reject reason - a future rule could widen
022900*    W-REJECT-REASON's source and pass a different literal in
023000*    W-CURRENT-EXPENSE-ID was captured at the top of 0200 and is
023100*    still good - this paragraph runs before 0200 loops back
023200     ADD 1 TO W-EXPENSES-REJECTED-COUNT.
023300
023400     MOVE W-CURRENT-EXPENSE-ID TO W-REJECT-EXPENSE-ID.
023500     MOVE "SPLIT TOTAL DOES NOT MATCH EXPENSE AMOUNT"
023600        TO W-REJECT-REASON.
023700
023800     DISPLAY W-REJECT-MESSAGE.
023900* ________________________________________________________________________
024000
024100     COPY "PL-SPLIT-METRICS.CBL".
024200* ________________________________________________________________________
