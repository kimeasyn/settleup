000100* --------------------------------------------------------------
000200*  FDEXPN.CBL
000300*  FD and record layout for EXPENSE-FILE, EXPENSE-SORT-WORK and
000400*  the EXPENSE-SORT-FILE SD used to put expenses into
000500*  EXPENSE-DATE descending order ahead of the accumulation pass.
000600*  All three share the same 100-byte record shape.
000700* --------------------------------------------------------------
000800*  CHANGE LOG
000900*  1998-04-02 RVC  TKT-0092  Original layout.                     TKT-0092
001000*  1998-09-14 RVC  TKT-0111  Added EXPENSE-SORT-WORK FD and the   TKT-0111
001100*                           SORT-FILE SD, same field shape.       TKT-0111
001200*  1999-11-30 RVC  TKT-0140  Y2K sweep - EXP-EXPENSE-DATE kept    TKT-0140
001300*                           as a 4-digit-century field, so the    TKT-0140
001400*                           date view below is already safe.      TKT-0140
001500*  2003-02-04 DHL  TKT-0218  Added EXP-EXPENSE-RECORD-DATE-VIEW   TKT-0218
001600*                           so callers can test CCYY/MM/DD/       TKT-0218
001700*                           HH/MI/SS without unstringing.         TKT-0218
001800* --------------------------------------------------------------
001900
002000    FD  EXPENSE-FILE
002100        LABEL RECORDS ARE STANDARD.
002200
002300    01  EXP-EXPENSE-RECORD.
002400        05  EXP-EXPENSE-ID              PIC X(36).
002500        05  EXP-PAYER-ID                PIC X(36).
002600        05  EXP-AMOUNT                  PIC S9(10)V99.
002700        05  EXP-EXPENSE-DATE            PIC X(14).
002800        05  FILLER                      PIC X(02).
002900
003000* -------------- alternate view - expense date broken out ------
003100    01  EXP-EXPENSE-RECORD-DATE-VIEW
003200            REDEFINES EXP-EXPENSE-RECORD.
003300        05  FILLER                      PIC X(84).
003400        05  EXP-DATE-CCYY               PIC 9(04).
003500        05  EXP-DATE-MM                 PIC 9(02).
003600        05  EXP-DATE-DD                 PIC 9(02).
003700        05  EXP-DATE-HH                 PIC 9(02).
003800        05  EXP-DATE-MI                 PIC 9(02).
003900        05  EXP-DATE-SS                 PIC 9(02).
004000        05  FILLER                      PIC X(02).
004100
004200    FD  EXPENSE-SORT-WORK
004300        LABEL RECORDS ARE STANDARD.
004400
004500    01  EXW-EXPENSE-RECORD.
004600        05  EXW-EXPENSE-ID              PIC X(36).
004700        05  EXW-PAYER-ID                PIC X(36).
004800        05  EXW-AMOUNT                  PIC S9(10)V99.
004900        05  EXW-EXPENSE-DATE            PIC X(14).
005000        05  FILLER                      PIC X(02).
005100
005200    SD  EXPENSE-SORT-FILE.
005300    01  EXS-EXPENSE-RECORD.
005400        05  EXS-EXPENSE-ID              PIC X(36).
005500        05  EXS-PAYER-ID                PIC X(36).
005600        05  EXS-AMOUNT                  PIC S9(10)V99.
005700        05  EXS-EXPENSE-DATE            PIC X(14).
005800        05  FILLER                      PIC X(02).
