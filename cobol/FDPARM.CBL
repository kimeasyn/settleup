000100* --------------------------------------------------------------
000200*  FDPARM.CBL
000300*  FD and record layout for SETTLEMENT-PARAMETER-FILE.  One
000400*  record per run: which settlement, and the optional remainder
000500*  override (Case A of the per-person share rule).
000600* --------------------------------------------------------------
000700*  CHANGE LOG
000800*  2003-02-04 DHL  TKT-0219  Original layout.                     TKT-0219
000900* --------------------------------------------------------------
001000
001100    FD  SETTLEMENT-PARAMETER-FILE
001200        LABEL RECORDS ARE STANDARD.
001300
001400    01  PRM-SETTLEMENT-PARAMETER-RECORD.
001500        05  PRM-SETTLEMENT-ID           PIC X(36).
001600        05  PRM-REMAINDER-PAYER-ID      PIC X(36).
001700        05  PRM-REMAINDER-AMOUNT        PIC S9(10)V99.
001800        05  FILLER                      PIC X(16).
001900
002000* -------------- alternate view - grouped id display -------------
002100    01  PRM-SETTLEMENT-PARAMETER-ID-VIEW
002200            REDEFINES PRM-SETTLEMENT-PARAMETER-RECORD.
002300        05  PRM-ID-TIME-LOW             PIC X(08).
002400        05  FILLER                      PIC X(01).
002500        05  PRM-ID-TIME-MID             PIC X(04).
002600        05  FILLER                      PIC X(01).
002700        05  PRM-ID-TIME-HI-VERSION      PIC X(04).
002800        05  FILLER                      PIC X(01).
002900        05  PRM-ID-CLOCK-SEQ            PIC X(04).
003000        05  FILLER                      PIC X(01).
003100        05  PRM-ID-NODE                 PIC X(12).
003200        05  FILLER                      PIC X(64).
