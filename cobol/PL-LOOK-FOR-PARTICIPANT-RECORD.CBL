000100* --------------------------------------------------------------
000200*  PL-LOOK-FOR-PARTICIPANT-RECORD.CBL
000300*  Paragraph library - table search of the in-memory roster
000400*  built by 0100-LOAD-PARTICIPANT-ROSTER.  PARTICIPANT-FILE has
000500*  no natural single key (see SPEC FILES note), so this is a
000600*  straight linear scan, not an indexed READ like
000700*  PL-LOOK-FOR-VENDOR-RECORD.CBL used against VENDOR-FILE.
000800* --------------------------------------------------------------
000900*  Caller loads W-LOOKUP-PARTICIPANT-ID and PERFORMs
001000*  LOOK-FOR-PARTICIPANT-RECORD.  Comes back with
001100*  FOUND-PARTICIPANT-RECORD set and, when found,
001200*  W-FOUND-PARTICIPANT-NAME / W-FOUND-PARTICIPANT-INDEX filled.
001300* --------------------------------------------------------------
001400*  2003-02-04 DHL  TKT-0219  Original paragraph, replaces the     TKT-0219
001500*                           one-off lookups that used to be       TKT-0219
001600*                           copied inline into each caller.       TKT-0219
001700* --------------------------------------------------------------
001800
001900 LOOK-FOR-PARTICIPANT-RECORD.
002000
002100    MOVE "N" TO W-FOUND-PARTICIPANT-RECORD.
002200    MOVE SPACES TO W-FOUND-PARTICIPANT-NAME.
002300    MOVE ZEROS TO W-FOUND-PARTICIPANT-INDEX.
002400    MOVE ZEROS TO W-LOOKUP-INDEX.
002500
002600    PERFORM LFPR-SCAN-ONE-ENTRY
002700       UNTIL W-LOOKUP-INDEX EQUAL W-PARTICIPANT-COUNT
002800          OR  FOUND-PARTICIPANT-RECORD.
002900* ________________________________________________________________________
003000
003100 LFPR-SCAN-ONE-ENTRY.
003200
003300    ADD 1 TO W-LOOKUP-INDEX.
003400
003500    IF W-PB-PARTICIPANT-ID (W-LOOKUP-INDEX) EQUAL
003600                                     W-LOOKUP-PARTICIPANT-ID
003700       MOVE "Y" TO W-FOUND-PARTICIPANT-RECORD
003800       MOVE W-PB-PARTICIPANT-NAME (W-LOOKUP-INDEX)
003900                                TO W-FOUND-PARTICIPANT-NAME
004000       MOVE W-LOOKUP-INDEX TO W-FOUND-PARTICIPANT-INDEX.
004100* ________________________________________________________________________
