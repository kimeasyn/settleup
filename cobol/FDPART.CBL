000100* --------------------------------------------------------------
000200*  FDPART.CBL
000300*  FD and record layout for PARTICIPANT-FILE - the roster of
000400*  a settlement's participants as extracted from the on-line
000500*  group-expense system.  One record per participant who is
000600*  eligible to take part in a settlement's split (IS-ACTIVE).
000700* --------------------------------------------------------------
000800*  CHANGE LOG
000900*  1998-03-11 RVC  TKT-0091  Original layout, fixed 100-byte      TKT-0091
001000*                           record to match the roster extract.   TKT-0091
001100*  1998-07-22 RVC  TKT-0103  Added PRT-IS-ACTIVE 88-levels so     TKT-0103
001200*                           callers stop testing literals.        TKT-0103
001300*  1999-11-30 RVC  TKT-0140  Y2K sweep - no date fields here,     TKT-0140
001400*                           record reviewed, nothing to change.   TKT-0140
001500*  2003-02-04 DHL  TKT-0217  Added the UUID-grouped REDEFINES     TKT-0217
001600*                           view used by the settlement dump      TKT-0217
001700*                           utility when a roster id looks bad.   TKT-0217
001800* --------------------------------------------------------------
001900
002000    FD  PARTICIPANT-FILE
002100        LABEL RECORDS ARE STANDARD.
002200
002300    01  PRT-PARTICIPANT-RECORD.
002400        05  PRT-PARTICIPANT-ID          PIC X(36).
002500        05  PRT-PARTICIPANT-NAME        PIC X(50).
002600        05  PRT-IS-ACTIVE               PIC X(01).
002700            88  PRT-ACTIVE-PARTICIPANT      VALUE "Y".
002800            88  PRT-INACTIVE-PARTICIPANT    VALUE "N".
002900        05  FILLER                      PIC X(13).
003000
003100* -------------- alternate view - grouped UUID display ---------
003200    01  PRT-PARTICIPANT-RECORD-ID-VIEW
003300            REDEFINES PRT-PARTICIPANT-RECORD.
003400        05  PRT-ID-TIME-LOW             PIC X(08).
003500        05  FILLER                      PIC X(01).
003600        05  PRT-ID-TIME-MID             PIC X(04).
003700        05  FILLER                      PIC X(01).
003800        05  PRT-ID-TIME-HI-VERSION      PIC X(04).
003900        05  FILLER                      PIC X(01).
004000        05  PRT-ID-CLOCK-SEQ            PIC X(04).
004100        05  FILLER                      PIC X(01).
004200        05  PRT-ID-NODE                 PIC X(12).
004300        05  FILLER                      PIC X(64).
