000100* --------------------------------------------------------------
000200*  FDXFER.CBL
000300*  FD and record layout for TRANSFER-FILE - a single peer-to-
000400*  peer settling payment produced by the greedy reduction.
000500* --------------------------------------------------------------
000600*  CHANGE LOG
000700*  1998-04-02 RVC  TKT-0093  Original layout.                     TKT-0093
000800*  2003-02-04 DHL  TKT-0219  Added the FROM-id grouped view,      TKT-0219
000900*                           same convention as FDPART.CBL, for    TKT-0219
001000*                           the reduction's diagnostic DISPLAY.   TKT-0219
001100* --------------------------------------------------------------
001200
001300    FD  TRANSFER-FILE
001400        LABEL RECORDS ARE STANDARD.
001500
001600    01  XFR-TRANSFER-RECORD.
001700        05  XFR-FROM-PARTICIPANT-ID     PIC X(36).
001800        05  XFR-FROM-PARTICIPANT-NAME   PIC X(50).
001900        05  XFR-TO-PARTICIPANT-ID       PIC X(36).
002000        05  XFR-TO-PARTICIPANT-NAME     PIC X(50).
002100        05  XFR-TRANSFER-AMOUNT         PIC S9(10)V99.
002200        05  FILLER                      PIC X(06).
002300
002400* -------------- alternate view - grouped FROM-id display -------
002500    01  XFR-TRANSFER-RECORD-ID-VIEW
002600            REDEFINES XFR-TRANSFER-RECORD.
002700        05  XFR-FROM-ID-TIME-LOW        PIC X(08).
002800        05  FILLER                      PIC X(01).
002900        05  XFR-FROM-ID-TIME-MID        PIC X(04).
003000        05  FILLER                      PIC X(01).
003100        05  XFR-FROM-ID-TIME-HI-VERS    PIC X(04).
003200        05  FILLER                      PIC X(01).
003300        05  XFR-FROM-ID-CLOCK-SEQ       PIC X(04).
003400        05  FILLER                      PIC X(01).
003500        05  XFR-FROM-ID-NODE            PIC X(12).
003600        05  FILLER                      PIC X(154).
