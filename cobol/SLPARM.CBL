000100* --------------------------------------------------------------
000200*  SLPARM.CBL
000300*  SELECT clause for SETTLEMENT-PARAMETER-FILE - the one-record
000400*  run-control file that tells settlement-calculation.cob which
000500*  settlement it is running and carries the optional remainder-
000600*  override, the same way SLCONTRL.CBL used to hand the voucher
000700*  programs their next-check-number control record.
000800* --------------------------------------------------------------
000900*  CHANGE LOG
001000*  2003-02-04 DHL  TKT-0219  Original SELECT, replaces the idea   TKT-0219
001100*                           of prompting the operator for a       TKT-0219
001200*                           settlement id at a batch console.     TKT-0219
001300* --------------------------------------------------------------
001400
001500    SELECT SETTLEMENT-PARAMETER-FILE
001600        ASSIGN TO "PARMFILE"
001700        ORGANIZATION IS SEQUENTIAL.
