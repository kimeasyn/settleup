000100* --------------------------------------------------------------
000200*  SLEXPN.CBL
000300*  FILE-CONTROL entries for the EXPENSE extract and for the
000400*  SORT that puts it into EXPENSE-DATE descending order before
000500*  the settlement engine's single accumulation pass.
000600* --------------------------------------------------------------
000700*  1998-04-02 RVC  TKT-0092  Original SELECT, ASSIGN TO EXPNFILE. TKT-0092
000800*  1998-09-14 RVC  TKT-0111  Added EXPENSE-SORT-WORK + SORT-FILE  TKT-0111
000900*                           so the date ordering is a plain SORT  TKT-0111
001000*                           instead of an in-memory re-read.      TKT-0111
001100*  1999-11-30 RVC  TKT-0140  Y2K sweep - EXP-EXPENSE-DATE is 14   TKT-0140
001200*                           bytes CCYYMMDDHHMMSS already, no      TKT-0140
001300*                           2-digit-year field exists here.       TKT-0140
001400* --------------------------------------------------------------
001500
001600    SELECT EXPENSE-FILE
001700           ASSIGN TO "EXPNFILE"
001800           ORGANIZATION IS SEQUENTIAL.
001900
002000    SELECT EXPENSE-SORT-WORK
002100           ASSIGN TO "EXPNSORT"
002200           ORGANIZATION IS SEQUENTIAL.
002300
002400    SELECT EXPENSE-SORT-FILE
002500           ASSIGN TO "EXPNSWRK".
