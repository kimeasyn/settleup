000100* --------------------------------------------------------------
000200*  SLPART.CBL
000300*  FILE-CONTROL entry for the settlement PARTICIPANT roster
000400*  extract.  Copied into any program that reads the roster.
000500* --------------------------------------------------------------
000600*  1998-03-11 RVC  TKT-0091  Original SELECT, ASSIGN TO PARTFILE. TKT-0091
000700*  1999-11-30 RVC  TKT-0140  Y2K sweep - no date fields on this   TKT-0140
000800*                           SELECT, reviewed and left unchanged.  TKT-0140
000900* --------------------------------------------------------------
001000
001100    SELECT PARTICIPANT-FILE
001200           ASSIGN TO "PARTFILE"
001300           ORGANIZATION IS SEQUENTIAL.
